000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. GREGPED.
000030       AUTHOR. LUCAS DE LIMA.
000040       INSTALLATION. HOSPITAL MAINFRAME - NUCLEO DE GENETICA.
000050       DATE-WRITTEN. 04/17/1987.
000060       DATE-COMPILED.
000070       SECURITY. CONFIDENCIAL - USO INTERNO DO NUCLEO DE GENETICA.
000080      *****************************************************************
000090      *   LEITURA E RESOLUCAO DO ARQUIVO DE PEDIGREE (FORMATO PED)    *
000100      *                                                               *
000110      *   LE O ARQUIVO PEDIN LINHA A LINHA, SEPARA OS CAMPOS PELOS    *
000120      *   ESPACOS/TABULACOES, VALIDA SEXO E DOENCA, CONFERE A         *
000130      *   INTEGRIDADE REFERENCIAL DE PAI/MAE SOBRE TODO O ARQUIVO,    *
000140      *   SELECIONA A FAMILIA PEDIDA EM PEDPARM, RESOLVE PAI/MAE POR  *
000150      *   INDICE NA PROPRIA TABELA (SEM PONTEIRO) E CALCULA OS        *
000160      *   TOTAIS DE AFETADO/NAO-AFETADO E AS MARCAS DE PAI/MAE QUE O  *
000170      *   PROGRAMA GREGCHK VAI PRECISAR. GRAVA TUDO EM PEDWRK PARA    *
000180      *   OS PASSOS SEGUINTES DO JOB.                                *
000190      *****************************************************************
000200      *----------------------------------------------------------------
000210      *   HISTORICO DE ALTERACOES
000220      *----------------------------------------------------------------
000230      *   17/04/1987  LDL  GRG-0001  1A VERSAO - LEITURA PEDIN    GRG0001
000240      *   02/09/1987  LDL  GRG-0004  VALIDACAO REFERENCIAL        GRG0004
000250      *   23/01/1988  LDL  GRG-0009  RESOLVE PAI/MAE POR INDICE   GRG0009
000260      *                              (PASSADAS, SEM RECURSAO)
000270      *   11/06/1988  RTS  GRG-0014  CONTAGEM DE AFETADOS         GRG0014
000280      *   30/11/1988  RTS  GRG-0017  MARCA PAI-DE-AFETADO         GRG0017
000290      *   14/03/1989  RTS  GRG-0021  CABECALHO DE COLUNAS EXTRA   GRG0021
000300      *   19/08/1990  MSF  GRG-0028  GRAVACAO DO ARQUIVO PEDWRK   GRG0028
000310      *   05/02/1991  MSF  GRG-0033  TABELA SUBIU PARA 500        GRG0033
000320      *   27/10/1992  MSF  GRG-0037  MENSAGENS DE ERRO REVISTAS   GRG0037
000330      *   15/05/1994  JCB  GRG-0041  CORRIGE LOOP DE RESOLUCAO    GRG0041
000340      *                              (PAI SO COMO ANCESTRAL)
000350      *   09/01/1996  JCB  GRG-0046  AJUSTA LIMITE DE EXTRAS      GRG0046
000360      *   22/11/1998  JCB  GRG-0052  VIRADA DO ANO 2000 - ANO4    GRG0052
000370      *                              JA ERA COMPLETO, SO REVISTO
000380      *                              (SEM CAMPO DE DATA AQUI)
000390      *   18/01/1999  JCB  GRG-0053  TESTE Y2K CONCLUIDO          GRG0053
000400      *   30/03/2001  VHP  GRG-0058  PEDPARM ACEITA BRANCOS       GRG0058
000410      *                              A DIREITA SEM REJEITAR
000420      *   12/09/2003  VHP  GRG-0063  REVISA MSG CAMPOS FALTANDO   GRG0063
000430      *                              INSUFICIENTES NA LINHA DO PED
000440      *   02/02/2013  CRP  GRG-0079  88-NIVEIS EM SEXO E DOENCA   GRG0079
000450      *                              (ALLROWS-TAB E PERSON-TAB)   GRG0079
000460      *----------------------------------------------------------------
000470       ENVIRONMENT DIVISION.
000480       CONFIGURATION SECTION.
000490       SOURCE-COMPUTER. IBM-370.
000500       OBJECT-COMPUTER. IBM-370.
000510       SPECIAL-NAMES.
000520           UPSI-0 IS GRG-TRACE-SW
000530           CLASS GRG-DIGITO IS "0" THRU "9".
000540       INPUT-OUTPUT SECTION.
000550       FILE-CONTROL.
000560           SELECT PEDPARM ASSIGN TO DISK
000570                  ORGANIZATION IS LINE SEQUENTIAL
000580                  FILE STATUS  IS ST-ERRO.
000590           SELECT PEDIN   ASSIGN TO DISK
000600                  ORGANIZATION IS LINE SEQUENTIAL
000610                  FILE STATUS  IS ST-ERRO.
000620           SELECT PEDWRK  ASSIGN TO DISK
000630                  ORGANIZATION IS LINE SEQUENTIAL
000640                  FILE STATUS  IS ST-ERRO.
000650      *-----------------------------------------------------------------
000660       DATA DIVISION.
000670       FILE SECTION.
000680       FD  PEDPARM
000690               LABEL RECORD IS STANDARD
000700               VALUE OF FILE-ID IS "PEDPARM.DAT".
000710       01  PEDPARM-REC.
000720           03  PP-NOME-PEDIGREE   PIC X(30).
000730           03  FILLER             PIC X(20).
000740      *-----------------------------------------------------------------
000750       FD  PEDIN
000760               LABEL RECORD IS STANDARD
000770               VALUE OF FILE-ID IS "PEDIN.DAT".
000780       01  PEDIN-REC              PIC X(240).
000790      *-----------------------------------------------------------------
000800       FD  PEDWRK
000810               LABEL RECORD IS STANDARD
000820               VALUE OF FILE-ID IS "PEDWRK.DAT".
000830       01  PEDWRK-REC             PIC X(80).
000840      *-----------------------------------------------------------------
000850       WORKING-STORAGE SECTION.
000860       77  ST-ERRO          PIC X(02) VALUE "00".
000870       77  W-CONT           PIC 9(06) COMP VALUE ZEROS.
000880       77  MENS             PIC X(60) VALUE SPACES.
000890       77  LIMPA            PIC X(60) VALUE SPACES.
000900      *-----------------------------------------------------------------
000910      *    LINHA CRUA E CAMPOS SEPARADOS (PARTIR-LINHA)
000920      *-----------------------------------------------------------------
000930       01  W-LINHA              PIC X(240).
000940       01  W-LINHA-LEN          PIC 9(04) COMP.
000950       01  W-POS                PIC 9(04) COMP.
000960       01  W-NCAMPOS            PIC 9(02) COMP.
000970       01  W-CAMPOS.
000980           03  W-CAMPO OCCURS 210 TIMES PIC X(40).
000990           03  FILLER          PIC X(04).
001000       01  TAB-CHAR             PIC X(01) VALUE X"09".
001010      *-----------------------------------------------------------------
001020      *    CABECALHO DE COLUNAS EXTRA ( LINHA QUE COMECA COM # )
001030      *-----------------------------------------------------------------
001040       01  HDR-LIDO             PIC X(01) VALUE "N".
001050       01  HDR-EXTRA-QTD        PIC 9(02) COMP VALUE ZERO.
001060       01  HDR-EXTRA-NOMES.
001070           03  HDR-EXTRA-NOME   OCCURS 5 TIMES PIC X(40).
001080           03  FILLER           PIC X(04).
001090      *-----------------------------------------------------------------
001100      *    TODAS AS LINHAS DO ARQUIVO PED (TODOS OS PEDIGREES)
001110      *-----------------------------------------------------------------
001120       01  ALLROWS-TAB.
001130           03  AR-ENTRY  OCCURS 500 TIMES.
001140               05  AR-PEDIGREE  PIC X(30).
001150               05  AR-NOME      PIC X(30).
001160               05  AR-PAI       PIC X(30).
001170               05  AR-MAE       PIC X(30).
001180               05  AR-SEXO      PIC 9(01).
001190                   88  AR-MASCULINO     VALUE 1.
001200                   88  AR-FEMININO      VALUE 2.
001210               05  AR-DOENCA    PIC 9(01).
001220                   88  AR-NAO-AFETADO   VALUE 1.
001230                   88  AR-AFETADO       VALUE 2.
001240               05  AR-EXTRA     OCCURS 5 TIMES PIC X(40).
001250               05  FILLER       PIC X(08).
001260       01  AR-TOTAL              PIC 9(04) COMP VALUE ZERO.
001270       01  AR-IDX                PIC 9(04) COMP VALUE ZERO.
001280      *-----------------------------------------------------------------
001290      *    TABELA DE PESSOAS RESOLVIDAS DO PEDIGREE
001300      *    OS INDICES NESTA TABELA FAZEM O PAPEL DA IDENTIDADE DA
001310      *    PESSOA - DOIS MEMBROS SAO "O MESMO PAI" QUANDO TEM O
001320      *    MESMO INDICE DE PAI, NAO QUANDO TEM O MESMO NOME.
001330      *-----------------------------------------------------------------
001340       01  PERSON-TAB.
001350           03  PT-ENTRY  OCCURS 500 TIMES.
001360               05  PT-NOME          PIC X(30).
001370               05  PT-PAI-IDX       PIC S9(04) COMP VALUE -1.
001380               05  PT-MAE-IDX       PIC S9(04) COMP VALUE -1.
001390               05  PT-SEXO          PIC 9(01).
001400                   88  PT-MASCULINO     VALUE 1.
001410                   88  PT-FEMININO      VALUE 2.
001420               05  PT-DOENCA        PIC 9(01).
001430                   88  PT-NAO-AFETADO   VALUE 1.
001440                   88  PT-AFETADO       VALUE 2.
001450               05  PT-E-PAI         PIC X(01) VALUE "N".
001460               05  PT-E-PAI-AFETADO PIC X(01) VALUE "N".
001470               05  PT-AR-IDX        PIC 9(04) COMP VALUE ZERO.
001480               05  FILLER           PIC X(06).
001490       01  PT-TOTAL               PIC 9(04) COMP VALUE ZERO.
001500       01  PT-MEMBROS             PIC 9(04) COMP VALUE ZERO.
001510       01  PT-IDX                 PIC 9(04) COMP VALUE ZERO.
001520       01  PT-IDX2                PIC 9(04) COMP VALUE ZERO.
001530       01  PT-IDX3                PIC 9(04) COMP VALUE ZERO.
001540       01  AR-IDX2                PIC 9(04) COMP VALUE ZERO.
001550       01  W-NOME-BUSCA           PIC X(30) VALUE SPACES.
001560       01  PT-MUDOU                PIC X(01) VALUE "N".
001570      *-----------------------------------------------------------------
001580      *    TABELA TRES-EM-UM DE CODIGOS ACEITOS (REDEFINES, COMO NO
001590      *    HABITO DA CASA PARA TABELAS DE MENSAGEM FIXA)
001600      *-----------------------------------------------------------------
001610       01  TAB-SEXOX.
001620           03  FILLER   PIC X(12) VALUE "0DESCONHECID".
001630           03  FILLER   PIC X(12) VALUE "1MASCULINO  ".
001640           03  FILLER   PIC X(12) VALUE "2FEMININO   ".
001650       01  TAB-SEXO REDEFINES TAB-SEXOX.
001660           03  TB-SEXO  PIC X(12) OCCURS 3 TIMES.
001670      *
001680       01  TAB-DOENCAX.
001690           03  FILLER   PIC X(12) VALUE "0DESCONHECID".
001700           03  FILLER   PIC X(12) VALUE "1NAO AFETADO".
001710           03  FILLER   PIC X(12) VALUE "2AFETADO    ".
001720       01  TAB-DOENCA REDEFINES TAB-DOENCAX.
001730           03  TB-DOENCA PIC X(12) OCCURS 3 TIMES.
001740      *
001750       01  TOTAIS-LINHAX.
001760           03  TL-PEDIGREE   PIC X(30).
001770           03  TL-MEMBROS    PIC 9(04).
001780           03  TL-AFETADOS   PIC 9(04).
001790           03  TL-NAFETADOS  PIC 9(04).
001800           03  FILLER        PIC X(06).
001810       01  TOTAIS-LINHA REDEFINES TOTAIS-LINHAX PIC X(48).
001820      *-----------------------------------------------------------------
001830      *    REGISTRO GRAVADO EM PEDWRK (CABECALHO OU DETALHE)
001840      *-----------------------------------------------------------------
001850       01  PW-HDR.
001860           03  PW-HDR-TAG        PIC X(04) VALUE "HDR#".
001870           03  PW-HDR-PEDNAME    PIC X(30).
001880           03  PW-HDR-MEMBROS    PIC 9(04).
001890           03  PW-HDR-AFETADOS   PIC 9(04).
001900           03  PW-HDR-NAFETADOS  PIC 9(04).
001910           03  FILLER            PIC X(38).
001920       01  PW-DET.
001930           03  PW-DET-TAG        PIC X(04) VALUE "DET#".
001940           03  PW-DET-IDX        PIC 9(04).
001950           03  PW-DET-NOME       PIC X(30).
001960           03  PW-DET-PAI-IDX    PIC 9(04).
001970           03  PW-DET-MAE-IDX    PIC 9(04).
001980           03  PW-DET-SEXO       PIC 9(01).
001990           03  PW-DET-DOENCA     PIC 9(01).
002000           03  PW-DET-E-PAI      PIC X(01).
002010           03  PW-DET-PAI-AFE    PIC X(01).
002020           03  FILLER            PIC X(03).
002030      *-----------------------------------------------------------------
002040       01  PEDNAME-ALVO          PIC X(30) VALUE SPACES.
002050       01  W-OK                  PIC X(01) VALUE "S".
002060      *-----------------------------------------------------------------
002070       PROCEDURE DIVISION.
002080      *-----------------------------------------------------------------
002090       INICIO.
002100           PERFORM ABRIR-PARM THRU ABRIR-PARM-FIM.
002110           PERFORM ABRIR-PEDIN THRU ABRIR-PEDIN-FIM.
002120           PERFORM ABRIR-PEDWRK THRU ABRIR-PEDWRK-FIM.
002130           PERFORM LER-CABEC THRU LER-CABEC-FIM.
002140           PERFORM LER-PEDIGR THRU LER-PEDIGR-FIM.
002150           PERFORM VALIDAR-REF THRU VALIDAR-REF-FIM.
002160           PERFORM SELECIONAR-FAMILIA THRU SELECIONAR-FAMILIA-FIM.
002170           PERFORM RESOLVER-PAIS THRU RESOLVER-PAIS-FIM.
002180           PERFORM MONTAR-PEDIGREE THRU MONTAR-PEDIGREE-FIM.
002190           PERFORM CALC-AFETADOS THRU CALC-AFETADOS-FIM.
002200           PERFORM CALC-PAIS THRU CALC-PAIS-FIM.
002210           PERFORM CALC-PAI-AFETADO THRU CALC-PAI-AFETADO-FIM.
002220           PERFORM GRAVAR-PEDWRK THRU GRAVAR-PEDWRK-FIM.
002230           GO TO ROT-FIM.
002240      *-----------------------------------------------------------------
002250      *    ABERTURA DOS ARQUIVOS
002260      *-----------------------------------------------------------------
002270       ABRIR-PARM.
002280           OPEN INPUT PEDPARM
002290           IF ST-ERRO NOT = "00"
002300              MOVE "*** ERRO NA ABERTURA DO CARTAO PEDPARM ***" TO MENS
002310              PERFORM ROT-MENS THRU ROT-MENS-FIM
002320              GO TO ROT-FIM.
002330           READ PEDPARM INTO PEDPARM-REC
002340           IF ST-ERRO NOT = "00"
002350              MOVE "*** CARTAO PEDPARM VAZIO OU ILEGIVEL ***" TO MENS
002360              PERFORM ROT-MENS THRU ROT-MENS-FIM
002370              CLOSE PEDPARM
002380              GO TO ROT-FIM.
002390           MOVE PP-NOME-PEDIGREE TO PEDNAME-ALVO.
002400           CLOSE PEDPARM.
002410       ABRIR-PARM-FIM.
002420           EXIT.
002430      *
002440       ABRIR-PEDIN.
002450           OPEN INPUT PEDIN
002460           IF ST-ERRO NOT = "00"
002470              MOVE "*** ARQUIVO PEDIN NAO ENCONTRADO ***" TO MENS
002480              PERFORM ROT-MENS THRU ROT-MENS-FIM
002490              GO TO ROT-FIM.
002500       ABRIR-PEDIN-FIM.
002510           EXIT.
002520      *
002530       ABRIR-PEDWRK.
002540           OPEN OUTPUT PEDWRK
002550           IF ST-ERRO NOT = "00"
002560              MOVE "*** ERRO NA ABERTURA DO ARQUIVO PEDWRK ***" TO MENS
002570              PERFORM ROT-MENS THRU ROT-MENS-FIM
002580              GO TO ROT-FIM.
002590       ABRIR-PEDWRK-FIM.
002600           EXIT.
002610      *-----------------------------------------------------------------
002620      *    CABECALHO OPCIONAL DE COLUNAS EXTRA - LINHA INICIADA POR #
002630      *-----------------------------------------------------------------
002640       LER-CABEC.
002650           READ PEDIN INTO W-LINHA
002660           AT END
002670              MOVE "*** ARQUIVO PEDIN SEM NENHUMA LINHA ***" TO MENS
002680              PERFORM ROT-MENS THRU ROT-MENS-FIM
002690              GO TO ROT-FIM.
002700           IF W-LINHA = SPACES
002710              GO TO LER-CABEC.
002720           IF W-LINHA(1:1) NOT = "#"
002730      * A PRIMEIRA LINHA NAO-BRANCA NAO E CABECALHO - DEVOLVE PARA A
002740      * LEITURA NORMAL, VIA BUFFER, SEM CABECALHOS EXTRA.
002750              MOVE "N" TO HDR-LIDO
002760              MOVE ZERO TO HDR-EXTRA-QTD
002770              GO TO LER-CABEC-RELER.
002780           MOVE "S" TO HDR-LIDO
002790           STRING W-LINHA(2:239) DELIMITED BY SIZE INTO W-LINHA
002800           PERFORM PARTIR-LINHA THRU PARTIR-LINHA-FIM.
002810           MOVE ZERO TO HDR-EXTRA-QTD
002820           IF W-NCAMPOS > 6
002830              MOVE 7 TO W-POS
002840       LER-CABEC-COPIA.
002850              ADD 1 TO HDR-EXTRA-QTD
002860              MOVE W-CAMPO(W-POS) TO HDR-EXTRA-NOME(HDR-EXTRA-QTD)
002870              ADD 1 TO W-POS
002880              IF W-POS <= W-NCAMPOS AND HDR-EXTRA-QTD < 5
002890                 GO TO LER-CABEC-COPIA.
002900           GO TO LER-CABEC-FIM.
002910       LER-CABEC-RELER.
002920      * A LINHA JA LIDA NAO ERA CABECALHO - SERA PROCESSADA COMO A
002930      * PRIMEIRA LINHA DE DADOS EM LER-PEDIGR, GUARDADA EM W-LINHA.
002940           CONTINUE.
002950       LER-CABEC-FIM.
002960           EXIT.
002970      *-----------------------------------------------------------------
002980      *    LEITURA DE TODAS AS LINHAS DE DADOS DO ARQUIVO PED
002990      *-----------------------------------------------------------------
003000       LER-PEDIGR.
003010           IF HDR-LIDO = "N"
003020      * A LINHA QUE LER-CABEC JA TROUXE (NAO ERA CABECALHO) E A
003030      * PRIMEIRA LINHA DE DADOS - PROCESSA ANTES DE LER DE NOVO.
003040              MOVE "S" TO HDR-LIDO
003050              GO TO LER-PEDIGR-PROC.
003060       LER-PEDIGR-LOOP.
003070           READ PEDIN INTO W-LINHA
003080           AT END
003090              GO TO LER-PEDIGR-FIM.
003100           IF W-LINHA = SPACES
003110              GO TO LER-PEDIGR-LOOP.
003120       LER-PEDIGR-PROC.
003130           PERFORM PARTIR-LINHA THRU PARTIR-LINHA-FIM.
003140           IF W-NCAMPOS < 6
003150              MOVE "*** LINHA DO PED COM MENOS DE 6 CAMPOS ***" TO MENS
003160              PERFORM ROT-MENS THRU ROT-MENS-FIM
003170              GO TO ROT-FIM.
003180           ADD 1 TO AR-TOTAL
003190           IF AR-TOTAL > 500
003200              MOVE "*** TABELA DO PED ESTOURADA (MAX 500) ***" TO MENS
003210              PERFORM ROT-MENS THRU ROT-MENS-FIM
003220              GO TO ROT-FIM.
003230           MOVE W-CAMPO(1) TO AR-PEDIGREE(AR-TOTAL)
003240           MOVE W-CAMPO(2) TO AR-NOME(AR-TOTAL)
003250           MOVE W-CAMPO(3) TO AR-PAI(AR-TOTAL)
003260           MOVE W-CAMPO(4) TO AR-MAE(AR-TOTAL)
003270           PERFORM VALIDAR-SEXO THRU VALIDAR-SEXO-FIM
003280           PERFORM VALIDAR-DISEASE THRU VALIDAR-DISEASE-FIM
003290           MOVE ZERO TO W-POS
003300       LER-PEDIGR-EXTRA.
003310           ADD 1 TO W-POS
003320           IF W-POS > 5 OR (W-POS + 6) > W-NCAMPOS
003330              GO TO LER-PEDIGR-LOOP.
003340           MOVE W-CAMPO(W-POS + 6) TO AR-EXTRA(AR-TOTAL, W-POS)
003350           GO TO LER-PEDIGR-EXTRA.
003360       LER-PEDIGR-FIM.
003370           EXIT.
003380      *-----------------------------------------------------------------
003390      *    VALIDACAO DO CODIGO DE SEXO DA LINHA CORRENTE (CAMPO 5)
003400      *-----------------------------------------------------------------
003410       VALIDAR-SEXO.
003420           IF W-CAMPO(5) = "0" OR "1" OR "2"
003430              MOVE W-CAMPO(5)(1:1) TO AR-SEXO(AR-TOTAL)
003440           ELSE
003450              MOVE "*** SEXO INVALIDO NO ARQUIVO PED ***" TO MENS
003460              PERFORM ROT-MENS THRU ROT-MENS-FIM
003470              GO TO ROT-FIM.
003480       VALIDAR-SEXO-FIM.
003490           EXIT.
003500      *-----------------------------------------------------------------
003510      *    VALIDACAO DO CODIGO DE DOENCA DA LINHA CORRENTE (CAMPO 6)
003520      *-----------------------------------------------------------------
003530       VALIDAR-DISEASE.
003540           IF W-CAMPO(6) = "0" OR "1" OR "2"
003550              MOVE W-CAMPO(6)(1:1) TO AR-DOENCA(AR-TOTAL)
003560           ELSE
003570              MOVE "*** COD. DOENCA INVALIDO NO ARQ. PED ***" TO MENS
003580              PERFORM ROT-MENS THRU ROT-MENS-FIM
003590              GO TO ROT-FIM.
003600       VALIDAR-DISEASE-FIM.
003610           EXIT.
003620      *-----------------------------------------------------------------
003630      *    PARTIR-LINHA - SEPARA W-LINHA EM W-CAMPO() PELAS RACHAS DE
003640      *    ESPACO OU TABULACAO (TROCA TAB POR ESPACO E USA UNSTRING)
003650      *-----------------------------------------------------------------
003660       PARTIR-LINHA.
003670           INSPECT W-LINHA CONVERTING TAB-CHAR TO " ".
003680           MOVE ZERO TO W-NCAMPOS.
003690           UNSTRING W-LINHA DELIMITED BY ALL SPACES
003700                    INTO W-CAMPO(01) W-CAMPO(02) W-CAMPO(03)
003710                         W-CAMPO(04) W-CAMPO(05) W-CAMPO(06)
003720                         W-CAMPO(07) W-CAMPO(08) W-CAMPO(09)
003730                         W-CAMPO(10) W-CAMPO(11) W-CAMPO(12)
003740                         W-CAMPO(13) W-CAMPO(14) W-CAMPO(15)
003750                    TALLYING IN W-NCAMPOS.
003760       PARTIR-LINHA-FIM.
003770           EXIT.
003780      *-----------------------------------------------------------------
003790      *    VALIDACAO REFERENCIAL - TODO FATHER-NAME/MOTHER-NAME QUE
003800      *    NAO SEJA "0" PRECISA EXISTIR COMO PERSON-NAME EM ALGUMA
003810      *    LINHA DO ARQUIVO INTEIRO (NAO SO DO PEDIGREE PEDIDO)
003820      *-----------------------------------------------------------------
003830       VALIDAR-REF.
003840           MOVE 1 TO AR-IDX.
003850       VALIDAR-REF-LOOP.
003860           IF AR-IDX > AR-TOTAL
003870              GO TO VALIDAR-REF-FIM.
003880           IF AR-PAI(AR-IDX) NOT = "0"
003890              PERFORM VARYING-ACHAR-PAI.
003900           IF AR-MAE(AR-IDX) NOT = "0"
003910              PERFORM VARYING-ACHAR-MAE.
003920           ADD 1 TO AR-IDX
003930           GO TO VALIDAR-REF-LOOP.
003940      *
003950       VARYING-ACHAR-PAI.
003960           MOVE ZERO TO PT-IDX2.
003970           MOVE "N" TO W-OK.
003980       VARYING-ACHAR-PAI-LOOP.
003990           ADD 1 TO PT-IDX2
004000           IF PT-IDX2 > AR-TOTAL
004010              GO TO VARYING-ACHAR-PAI-FIM.
004020           IF AR-NOME(PT-IDX2) = AR-PAI(AR-IDX)
004030              MOVE "S" TO W-OK
004040              GO TO VARYING-ACHAR-PAI-FIM.
004050           GO TO VARYING-ACHAR-PAI-LOOP.
004060       VARYING-ACHAR-PAI-FIM.
004070           IF W-OK NOT = "S"
004080              MOVE "*** PAI NAO ENCONTRADO NO ARQUIVO PED ***" TO MENS
004090              PERFORM ROT-MENS THRU ROT-MENS-FIM
004100              GO TO ROT-FIM.
004110      *
004120       VARYING-ACHAR-MAE.
004130           MOVE ZERO TO PT-IDX2.
004140           MOVE "N" TO W-OK.
004150       VARYING-ACHAR-MAE-LOOP.
004160           ADD 1 TO PT-IDX2
004170           IF PT-IDX2 > AR-TOTAL
004180              GO TO VARYING-ACHAR-MAE-FIM.
004190           IF AR-NOME(PT-IDX2) = AR-MAE(AR-IDX)
004200              MOVE "S" TO W-OK
004210              GO TO VARYING-ACHAR-MAE-FIM.
004220           GO TO VARYING-ACHAR-MAE-LOOP.
004230       VARYING-ACHAR-MAE-FIM.
004240           IF W-OK NOT = "S"
004250              MOVE "*** MAE NAO ENCONTRADA NO ARQUIVO PED ***" TO MENS
004260              PERFORM ROT-MENS THRU ROT-MENS-FIM
004270              GO TO ROT-FIM.
004280       VALIDAR-REF-FIM.
004290           EXIT.
004300      *-----------------------------------------------------------------
004310      *    SELECIONA AS LINHAS DO PEDIGREE PEDIDO, NA ORDEM DO ARQUIVO,
004320      *    E CRIA AS PRIMEIRAS PT-MEMBROS ENTRADAS DE PERSON-TAB
004330      *-----------------------------------------------------------------
004340       SELECIONAR-FAMILIA.
004350           MOVE ZERO TO PT-TOTAL PT-MEMBROS.
004360           MOVE 1 TO AR-IDX.
004370       SELECIONAR-FAMILIA-LOOP.
004380           IF AR-IDX > AR-TOTAL
004390              GO TO SELECIONAR-FAMILIA-FIM.
004400           IF AR-PEDIGREE(AR-IDX) = PEDNAME-ALVO
004410              ADD 1 TO PT-TOTAL
004420              ADD 1 TO PT-MEMBROS
004430              MOVE AR-NOME(AR-IDX)   TO PT-NOME(PT-TOTAL)
004440              MOVE AR-IDX            TO PT-AR-IDX(PT-TOTAL)
004450              MOVE AR-SEXO(AR-IDX)   TO PT-SEXO(PT-TOTAL)
004460              MOVE AR-DOENCA(AR-IDX) TO PT-DOENCA(PT-TOTAL)
004470              MOVE -1 TO PT-PAI-IDX(PT-TOTAL)
004480              MOVE -1 TO PT-MAE-IDX(PT-TOTAL)
004490              IF AR-PAI(AR-IDX) = "0"
004500                 MOVE ZERO TO PT-PAI-IDX(PT-TOTAL).
004510              IF AR-MAE(AR-IDX) = "0"
004520                 MOVE ZERO TO PT-MAE-IDX(PT-TOTAL).
004530           ADD 1 TO AR-IDX
004540           GO TO SELECIONAR-FAMILIA-LOOP.
004550       SELECIONAR-FAMILIA-FIM.
004560           IF PT-MEMBROS = ZERO
004570              MOVE "*** PEDIGREE PEDIDO NAO TEM LINHAS ***" TO MENS
004580              PERFORM ROT-MENS THRU ROT-MENS-FIM
004590              GO TO ROT-FIM.
004600           EXIT.
004610      *-----------------------------------------------------------------
004620      *    RESOLVER-PAIS - RESOLVE FATHER-NAME/MOTHER-NAME EM INDICES
004630      *    DE PERSON-TAB. COMO O COBOL DESTA CASA NAO USA RECURSAO,
004640      *    A RESOLUCAO E FEITA POR PASSADAS REPETIDAS ATE NAO HAVER
004650      *    MAIS MUDANCA (PONTO FIXO) - CADA NOME E CONSTRUIDO UMA SO
004660      *    VEZ (MEMOIZADO) PELO SEU INDICE EM PERSON-TAB, MESMO QUE
004670      *    SEJA ANCESTRAL COMUM DE VARIOS MEMBROS.
004680      *-----------------------------------------------------------------
004690       RESOLVER-PAIS.
004700           MOVE "S" TO PT-MUDOU.
004710       RESOLVER-PAIS-PASSADA.
004720           IF PT-MUDOU NOT = "S"
004730              GO TO RESOLVER-PAIS-FIM.
004740           MOVE "N" TO PT-MUDOU.
004750           MOVE 1 TO PT-IDX.
004760       RESOLVER-PAIS-LOOP.
004770           IF PT-IDX > PT-TOTAL
004780              GO TO RESOLVER-PAIS-PASSADA.
004790           IF PT-PAI-IDX(PT-IDX) = -1
004800              PERFORM RESOLVER-UM-PAI.
004810           IF PT-MAE-IDX(PT-IDX) = -1
004820              PERFORM RESOLVER-UMA-MAE.
004830           ADD 1 TO PT-IDX
004840           GO TO RESOLVER-PAIS-LOOP.
004850      *
004860       RESOLVER-UM-PAI.
004870           MOVE AR-PAI(PT-AR-IDX(PT-IDX)) TO W-NOME-BUSCA.
004880           PERFORM LOCALIZAR-LINHA-AR.
004890           IF W-OK = "S"
004900              PERFORM LOCALIZAR-OU-CRIAR-PESSOA
004910              MOVE PT-IDX2 TO PT-PAI-IDX(PT-IDX)
004920              MOVE "S" TO PT-MUDOU.
004930      *
004940       RESOLVER-UMA-MAE.
004950           MOVE AR-MAE(PT-AR-IDX(PT-IDX)) TO W-NOME-BUSCA.
004960           PERFORM LOCALIZAR-LINHA-AR.
004970           IF W-OK = "S"
004980              PERFORM LOCALIZAR-OU-CRIAR-PESSOA
004990              MOVE PT-IDX2 TO PT-MAE-IDX(PT-IDX)
005000              MOVE "S" TO PT-MUDOU.
005010      *
005020      * LOCALIZAR-LINHA-AR - PROCURA W-NOME-BUSCA EM ALLROWS-TAB (TODO
005030      * O ARQUIVO, JA CONFERIDO POR VALIDAR-REF) E DEVOLVE A LINHA EM
005040      * AR-IDX2; LOCALIZAR-OU-CRIAR-PESSOA DEPOIS PROCURA ESSE MESMO
005050      * NOME EM PERSON-TAB (RETORNO EM PT-IDX2) OU CRIA UMA ENTRADA NOVA
005060      * A PARTIR DA LINHA ACHADA.
005070      *
005080       LOCALIZAR-LINHA-AR.
005090           MOVE ZERO TO AR-IDX2.
005100           MOVE "N" TO W-OK.
005110       LOCALIZAR-LINHA-AR-LOOP.
005120           ADD 1 TO AR-IDX2
005130           IF AR-IDX2 > AR-TOTAL
005140              GO TO LOCALIZAR-LINHA-AR-FIM.
005150           IF AR-NOME(AR-IDX2) = W-NOME-BUSCA
005160              MOVE "S" TO W-OK
005170              GO TO LOCALIZAR-LINHA-AR-FIM.
005180           GO TO LOCALIZAR-LINHA-AR-LOOP.
005190       LOCALIZAR-LINHA-AR-FIM.
005200           EXIT.
005210      *
005220       LOCALIZAR-OU-CRIAR-PESSOA.
005230           MOVE ZERO TO PT-IDX3.
005240       LOCALIZAR-OU-CRIAR-PESSOA-LOOP.
005250           ADD 1 TO PT-IDX3
005260           IF PT-IDX3 > PT-TOTAL
005270              GO TO LOCALIZAR-OU-CRIAR-PESSOA-NOVA.
005280           IF PT-NOME(PT-IDX3) = AR-NOME(AR-IDX2)
005290              MOVE PT-IDX3 TO PT-IDX2
005300              GO TO LOCALIZAR-OU-CRIAR-PESSOA-FIM.
005310           GO TO LOCALIZAR-OU-CRIAR-PESSOA-LOOP.
005320       LOCALIZAR-OU-CRIAR-PESSOA-NOVA.
005330           ADD 1 TO PT-TOTAL
005340           MOVE AR-NOME(AR-IDX2)   TO PT-NOME(PT-TOTAL)
005350           MOVE AR-IDX2            TO PT-AR-IDX(PT-TOTAL)
005360           MOVE AR-SEXO(AR-IDX2)   TO PT-SEXO(PT-TOTAL)
005370           MOVE AR-DOENCA(AR-IDX2) TO PT-DOENCA(PT-TOTAL)
005380           MOVE -1 TO PT-PAI-IDX(PT-TOTAL)
005390           MOVE -1 TO PT-MAE-IDX(PT-TOTAL)
005400           IF AR-PAI(AR-IDX2) = "0"
005410              MOVE ZERO TO PT-PAI-IDX(PT-TOTAL).
005420           IF AR-MAE(AR-IDX2) = "0"
005430              MOVE ZERO TO PT-MAE-IDX(PT-TOTAL).
005440           MOVE PT-TOTAL TO PT-IDX2.
005450       LOCALIZAR-OU-CRIAR-PESSOA-FIM.
005460           EXIT.
005470       RESOLVER-PAIS-FIM.
005480           EXIT.
005490      *-----------------------------------------------------------------
005500      *    MONTAR-PEDIGREE - A LISTA ORDENADA DE MEMBROS JA ESTA NAS
005510      *    PRIMEIRAS PT-MEMBROS ENTRADAS DE PERSON-TAB (ORDEM DO
005520      *    ARQUIVO); AQUI SO CONFERIMOS QUE NAO HA NOME REPETIDO A SER
005530      *    TRATADO DE FORMA DIFERENTE DO QUE "PRIMEIRA OCORRENCIA
005540      *    VALE" - NAO ESPERADO NA PRATICA, POR ISSO SO REGISTRAMOS.
005550      *-----------------------------------------------------------------
005560       MONTAR-PEDIGREE.
005570           CONTINUE.
005580       MONTAR-PEDIGREE-FIM.
005590           EXIT.
005600      *-----------------------------------------------------------------
005610      *    LOCALIZAR-NOME - BUSCA UM NOME ENTRE OS PT-MEMBROS MEMBROS
005620      *    DO PEDIGREE (NAO ENTRE OS ANCESTRAIS-SO). DEVOLVE O INDICE
005630      *    EM PT-IDX2 E "S"/"N" EM W-OK.
005640      *-----------------------------------------------------------------
005650       LOCALIZAR-NOME.
005660           MOVE ZERO TO PT-IDX2.
005670           MOVE "N" TO W-OK.
005680       LOCALIZAR-NOME-LOOP.
005690           ADD 1 TO PT-IDX2
005700           IF PT-IDX2 > PT-MEMBROS
005710              GO TO LOCALIZAR-NOME-FIM.
005720           IF PT-NOME(PT-IDX2) = W-LINHA(1:30)
005730              MOVE "S" TO W-OK
005740              GO TO LOCALIZAR-NOME-FIM.
005750           GO TO LOCALIZAR-NOME-LOOP.
005760       LOCALIZAR-NOME-FIM.
005770           EXIT.
005780      *-----------------------------------------------------------------
005790      *    CALC-AFETADOS - CONTAGEM DE AFETADOS E NAO-AFETADOS, SO
005800      *    SOBRE OS PT-MEMBROS MEMBROS SELECIONADOS (NAO ANCESTRAIS)
005810      *-----------------------------------------------------------------
005820       CALC-AFETADOS.
005830           MOVE ZERO TO TL-AFETADOS TL-NAFETADOS.
005840           MOVE 1 TO PT-IDX.
005850       CALC-AFETADOS-LOOP.
005860           IF PT-IDX > PT-MEMBROS
005870              GO TO CALC-AFETADOS-FIM.
005880           IF PT-DOENCA(PT-IDX) = 2
005890              ADD 1 TO TL-AFETADOS.
005900           IF PT-DOENCA(PT-IDX) = 1
005910              ADD 1 TO TL-NAFETADOS.
005920           ADD 1 TO PT-IDX
005930           GO TO CALC-AFETADOS-LOOP.
005940       CALC-AFETADOS-FIM.
005950           EXIT.
005960      *-----------------------------------------------------------------
005970      *    CALC-PAIS - MARCA PT-E-PAI = "S" EM TODA ENTRADA DE
005980      *    PERSON-TAB QUE SEJA PAI OU MAE DE ALGUM MEMBRO (UNIAO DO
005990      *    CONJUNTO DE NOMES DE PAI/MAE, AQUI REPRESENTADA POR MARCA
006000      *    NA PROPRIA ENTRADA EM VEZ DE UMA LISTA DE NOMES)
006010      *-----------------------------------------------------------------
006020       CALC-PAIS.
006030           MOVE 1 TO PT-IDX.
006040       CALC-PAIS-LOOP.
006050           IF PT-IDX > PT-MEMBROS
006060              GO TO CALC-PAIS-FIM.
006070           IF PT-PAI-IDX(PT-IDX) > 0
006080              MOVE "S" TO PT-E-PAI(PT-PAI-IDX(PT-IDX)).
006090           IF PT-MAE-IDX(PT-IDX) > 0
006100              MOVE "S" TO PT-E-PAI(PT-MAE-IDX(PT-IDX)).
006110           ADD 1 TO PT-IDX
006120           GO TO CALC-PAIS-LOOP.
006130       CALC-PAIS-FIM.
006140           EXIT.
006150      *-----------------------------------------------------------------
006160      *    CALC-PAI-AFETADO - MARCA PT-E-PAI-AFETADO = "S" NA ENTRADA
006170      *    DO PAI/MAE DE QUALQUER MEMBRO AFETADO (TESTE "E PAI DE
006180      *    AFETADO" - AQUI JA RESOLVIDO POR INDICE, ENTAO E IGUALDADE
006190      *    DE IDENTIDADE DE OBJETO, NAO DE NOME, COMO PEDE A ESPEC.)
006200      *-----------------------------------------------------------------
006210       CALC-PAI-AFETADO.
006220           MOVE 1 TO PT-IDX.
006230       CALC-PAI-AFETADO-LOOP.
006240           IF PT-IDX > PT-MEMBROS
006250              GO TO CALC-PAI-AFETADO-FIM.
006260           IF PT-DOENCA(PT-IDX) = 2
006270              IF PT-PAI-IDX(PT-IDX) > 0
006280                 MOVE "S" TO PT-E-PAI-AFETADO(PT-PAI-IDX(PT-IDX))
006290              IF PT-MAE-IDX(PT-IDX) > 0
006300                 MOVE "S" TO PT-E-PAI-AFETADO(PT-MAE-IDX(PT-IDX)).
006310           ADD 1 TO PT-IDX
006320           GO TO CALC-PAI-AFETADO-LOOP.
006330       CALC-PAI-AFETADO-FIM.
006340           EXIT.
006350      *-----------------------------------------------------------------
006360      *    GRAVAR-PEDWRK - ESCREVE O CABECALHO E UMA LINHA POR MEMBRO
006370      *    (SO OS PT-MEMBROS SELECIONADOS, NUNCA OS ANCESTRAIS-SO)
006380      *-----------------------------------------------------------------
006390       GRAVAR-PEDWRK.
006400           MOVE PEDNAME-ALVO  TO PW-HDR-PEDNAME
006410           MOVE PT-MEMBROS    TO PW-HDR-MEMBROS
006420           MOVE TL-AFETADOS   TO PW-HDR-AFETADOS
006430           MOVE TL-NAFETADOS  TO PW-HDR-NAFETADOS
006440           WRITE PEDWRK-REC FROM PW-HDR.
006450           MOVE 1 TO PT-IDX.
006460       GRAVAR-PEDWRK-LOOP.
006470           IF PT-IDX > PT-MEMBROS
006480              GO TO GRAVAR-PEDWRK-FIM.
006490           MOVE PT-IDX               TO PW-DET-IDX
006500           MOVE PT-NOME(PT-IDX)      TO PW-DET-NOME
006510           MOVE PT-SEXO(PT-IDX)      TO PW-DET-SEXO
006520           MOVE PT-DOENCA(PT-IDX)    TO PW-DET-DOENCA
006530           MOVE PT-E-PAI(PT-IDX)     TO PW-DET-E-PAI
006540           MOVE PT-E-PAI-AFETADO(PT-IDX) TO PW-DET-PAI-AFE
006550           IF PT-PAI-IDX(PT-IDX) < 0
006560              MOVE ZERO TO PW-DET-PAI-IDX
006570           ELSE
006580              MOVE PT-PAI-IDX(PT-IDX) TO PW-DET-PAI-IDX.
006590           IF PT-MAE-IDX(PT-IDX) < 0
006600              MOVE ZERO TO PW-DET-MAE-IDX
006610           ELSE
006620              MOVE PT-MAE-IDX(PT-IDX) TO PW-DET-MAE-IDX.
006630           WRITE PEDWRK-REC FROM PW-DET
006640           ADD 1 TO PT-IDX
006650           GO TO GRAVAR-PEDWRK-LOOP.
006660       GRAVAR-PEDWRK-FIM.
006670           EXIT.
006680      *-----------------------------------------------------------------
006690      *    ENCERRAMENTO
006700      *-----------------------------------------------------------------
006710       ROT-FIM.
006720           CLOSE PEDIN PEDWRK.
006730       ROT-FIM2.
006740           EXIT PROGRAM.
006750       ROT-FIM3.
006760           STOP RUN.
006770      *-----------------------------------------------------------------
006780      *    ROTINA DE MENSAGEM (SEM TELA - JOB BATCH, SAI NO SYSOUT)
006790      *-----------------------------------------------------------------
006800       ROT-MENS.
006810           DISPLAY MENS.
006820       ROT-MENS-FIM.
006830           EXIT.





