000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. GREGMEN.
000030       AUTHOR. LUCAS DE LIMA.
000040       INSTALLATION. HOSPITAL MAINFRAME - NUCLEO DE GENETICA.
000050       DATE-WRITTEN. 04/17/1987.
000060       DATE-COMPILED.
000070       SECURITY. CONFIDENCIAL - USO INTERNO DO NUCLEO DE GENETICA.
000080      *****************************************************************
000090      *   ROTINA DE CONTROLE DO JOB NOTURNO GREGOR                   *
000100      *                                                               *
000110      *   CHAMA, NESTA ORDEM FIXA, OS TRES PASSOS DO JOB DE FILTRO DE *
000120      *   HERANCA MENDELIANA: GREGPED (LE E RESOLVE O PEDIGREE),      *
000130      *   GREGCHK (CONFERE OS SITES CONTRA OS MODOS DE HERANCA) E     *
000140      *   GREGWRT (REGRAVA O PEDIGREE RESOLVIDO NO FORMATO PED). SE   *
000150      *   QUALQUER PASSO TERMINAR COM ERRO, O JOB PARA NA HORA E OS   *
000160      *   PASSOS SEGUINTES NAO SAO EXECUTADOS.                       *
000170      *****************************************************************
000180      *----------------------------------------------------------------
000190      *   HISTORICO DE ALTERACOES
000200      *----------------------------------------------------------------
000210      *   17/04/1987  LDL  GRG-0001  1A VERSAO - SO CHAMA GREGPED GRG0001
000220      *   19/12/1987  LDL  GRG-0008  ACRESCIDA CHAMADA DO GREGCHK GRG0008
000230      *   03/08/1990  MSF  GRG-0031  ACRESCIDA CHAMADA DO GREGWRT GRG0031
000240      *   27/10/1992  MSF  GRG-0040  PARADA NO 1O PASSO COM ERRO  GRG0040
000250      *                              QUE FALHAR (ANTES RODAVA TUDO)
000260      *   22/11/1998  JCB  GRG-0051  VIRADA DO ANO 2000           GRG0051
000270      *                              DE DATA NESTE PROGRAMA
000280      *   18/01/1999  JCB  GRG-0057  TESTE Y2K CONCLUIDO          GRG0057
000290      *   30/03/2001  VHP  GRG-0060  MSG INICIO/FIM DE CADA PASSO GRG0060
000300      *                              PASSO NO SYSOUT PARA CONFERENCIA
000310      *   02/02/2013  CRP  GRG-0086  88-NIVEIS EM W-PASSO (TRACE) GRG0086
000320      *----------------------------------------------------------------
000330       ENVIRONMENT DIVISION.
000340       CONFIGURATION SECTION.
000350       SOURCE-COMPUTER. IBM-370.
000360       OBJECT-COMPUTER. IBM-370.
000370       SPECIAL-NAMES.
000380           UPSI-0 IS GRG-TRACE-SW
000390           CLASS GRG-DIGITO IS "0" THRU "9".
000400      *-----------------------------------------------------------------
000410       DATA DIVISION.
000420       WORKING-STORAGE SECTION.
000430       77  W-PASSO          PIC 9(01) COMP VALUE ZERO.
000440           88  PASSO-PED        VALUE 1.
000450           88  PASSO-CHK        VALUE 2.
000460           88  PASSO-WRT        VALUE 3.
000470       77  MENS             PIC X(60) VALUE SPACES.
000480       77  LIMPA            PIC X(60) VALUE SPACES.
000490       77  W-CONT           PIC 9(06) COMP VALUE ZERO.
000500      *-----------------------------------------------------------------
000510      *    TABELA DE PASSOS DO JOB (NOME DO PROGRAMA A SER CHAMADO)
000520      *-----------------------------------------------------------------
000530       01  TAB-PASSO-R.
000540           03  FILLER   PIC X(09) VALUE "GREGPED  ".
000550           03  FILLER   PIC X(09) VALUE "GREGCHK  ".
000560           03  FILLER   PIC X(09) VALUE "GREGWRT  ".
000570       01  TAB-PASSO REDEFINES TAB-PASSO-R.
000580           03  TB-PASSO PIC X(09) OCCURS 3 TIMES.
000590      *
000600       01  TAB-DESCR-R.
000610           03  FILLER   PIC X(30) VALUE "LEITURA E RESOLUCAO DO PED   ".
000620           03  FILLER   PIC X(30) VALUE "CONFERENCIA DE HERANCA       ".
000630           03  FILLER   PIC X(30) VALUE "GRAVACAO DO PED DE SAIDA     ".
000640       01  TAB-DESCR REDEFINES TAB-DESCR-R.
000650           03  TB-DESCR PIC X(30) OCCURS 3 TIMES.
000660      *
000670      *    CODIGO DE 2 DIGITOS DO PASSO, PARA O TRACE DO UPSI-0
000680       01  TAB-CODPASSO-R.
000690           03  FILLER   PIC X(02) VALUE "01".
000700           03  FILLER   PIC X(02) VALUE "02".
000710           03  FILLER   PIC X(02) VALUE "03".
000720       01  TAB-CODPASSO REDEFINES TAB-CODPASSO-R.
000730           03  TB-CODPASSO PIC X(02) OCCURS 3 TIMES.
000740      *
000750       01  W-PROGR          PIC X(09) VALUE SPACES.
000760      *-----------------------------------------------------------------
000770       PROCEDURE DIVISION.
000780      *-----------------------------------------------------------------
000790       INICIO.
000800           MOVE "*** JOB GREGOR INICIADO ***" TO MENS
000810           PERFORM ROT-MENS THRU ROT-MENS-FIM.
000820           MOVE ZERO TO W-PASSO.
000830       ROT-EXEC.
000840           ADD 1 TO W-PASSO
000850           IF W-PASSO > 3
000860              GO TO ROT-FIM.
000870           MOVE TAB-PASSO(W-PASSO) TO W-PROGR
000880           MOVE SPACES TO MENS
000890           STRING "*** INICIANDO PASSO " W-PASSO " - "
000900                  TB-DESCR(W-PASSO) " ***"
000910              DELIMITED BY SIZE INTO MENS
000920           PERFORM ROT-MENS THRU ROT-MENS-FIM
000930           IF GRG-TRACE-SW
000940              DISPLAY "GRG-TRACE PASSO-COD=" TB-CODPASSO(W-PASSO)
000950                      " PROGRAMA=" W-PROGR.
000960           CALL W-PROGR
000970               ON OVERFLOW
000980                  MOVE "*** PROGRAMA DO PASSO NAO ENCONTRADO ***"
000990                       TO MENS
001000                  PERFORM ROT-MENS THRU ROT-MENS-FIM
001010                  GO TO ROT-FIM.
001020           CANCEL W-PROGR.
001030           GO TO ROT-EXEC.
001040      *-----------------------------------------------------------------
001050       ROT-FIM.
001060           MOVE "*** JOB GREGOR ENCERRADO ***" TO MENS
001070           PERFORM ROT-MENS THRU ROT-MENS-FIM.
001080       ROT-FIM2.
001090           EXIT PROGRAM.
001100       ROT-FIM3.
001110           STOP RUN.
001120      *-----------------------------------------------------------------
001130       ROT-MENS.
001140           DISPLAY MENS.
001150       ROT-MENS-FIM.
001160           EXIT.




