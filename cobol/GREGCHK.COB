000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. GREGCHK.
000030       AUTHOR. LUCAS DE LIMA.
000040       INSTALLATION. HOSPITAL MAINFRAME - NUCLEO DE GENETICA.
000050       DATE-WRITTEN. 06/22/1987.
000060       DATE-COMPILED.
000070       SECURITY. CONFIDENCIAL - USO INTERNO DO NUCLEO DE GENETICA.
000080      *****************************************************************
000090      *   CONFERENCIA DE HERANCA MENDELIANA POR SITE DE VARIANTE      *
000100      *                                                               *
000110      *   LE OS MEMBROS RESOLVIDOS EM PEDWRK (GRAVADO POR GREGPED) E  *
000120      *   OS GENOTIPOS POR SITE EM GENIN, E PARA CADA SITE TESTA A    *
000130      *   COMPATIBILIDADE COM CADA MODO DE HERANCA (AD, AR-HOM,       *
000140      *   AR-HET-COMPOSTO, XD, XR-HOM, XR-HET-COMPOSTO, MT E ANY),    *
000150      *   GRAVANDO O RESULTADO EM GREGRES - UMA LINHA POR PAR          *
000160      *   (SITE, MODO) COMPATIVEL, NA ORDEM DE ENTRADA, SEGUIDA DE    *
000170      *   UMA LINHA DE TOTAL POR MODO.                                *
000180      *****************************************************************
000190      *----------------------------------------------------------------
000200      *   HISTORICO DE ALTERACOES
000210      *----------------------------------------------------------------
000220      *   22/06/1987  LDL  GRG-0002  1A VERSAO - LEITURA DO GENIN GRG0002
000230      *   02/09/1987  LDL  GRG-0005  CLASSIFICACAO DE GENOTIPO    GRG0005
000240      *   19/12/1987  LDL  GRG-0007  CONFERENCIA DE AMOSTRAS      GRG0007
000250      *   23/01/1988  LDL  GRG-0010  FILTRO AUTOSSOMICO DOMINANTE GRG0010
000260      *   15/04/1988  LDL  GRG-0012  FILTRO AUTOSSOMICO RECESSIVO GRG0012
000270      *   11/06/1988  RTS  GRG-0015  FILTRO LIGADO AO X DOMINANTE GRG0015
000280      *   30/11/1988  RTS  GRG-0018  FILTRO LIGADO AO X RECESSIVO GRG0018
000290      *   14/03/1989  RTS  GRG-0022  FILTRO MITOCONDRIAL E ANY    GRG0022
000300      *   19/08/1990  MSF  GRG-0029  HETEROZIGOTO COMPOSTO AR     GRG0029
000310      *   05/02/1991  MSF  GRG-0034  HETEROZIGOTO COMPOSTO XR     GRG0034
000320      *   27/10/1992  MSF  GRG-0038  UNIAO AR = ARHOM OU ARCH     GRG0038
000330      *   15/05/1994  JCB  GRG-0042  UNIAO XR = XRHOM OU XRCH     GRG0042
000340      *   09/01/1996  JCB  GRG-0047  RELATORIO GREGRES COM TOTAIS GRG0047
000350      *   22/11/1998  JCB  GRG-0054  VIRADA DO ANO 2000 - TABELAS GRG0054
000360      *                              SITE E AMOSTRA REVISTAS, SEM
000370      *                              NENHUM CAMPO DE DATA NO PROGRAMA
000380      *   18/01/1999  JCB  GRG-0055  TESTE Y2K CONCLUIDO          GRG0055
000390      *   30/03/2001  VHP  GRG-0059  LIMITE DE SITES SUBIU P/ 300 GRG0059
000400      *   12/09/2003  VHP  GRG-0064  LIMITE DE CANDIDATOS ARCH/XR GRG0064
000410      *                              SUBIU P/ 600 (FAMILIAS GRANDES)
000420      *   22/08/2006  RSA  GRG-0076  REVISADOS XD E XR-HOM        GRG0076
000430      *                              (SEXO, PORTADOR)             GRG0076
000440      *   14/05/2009  TFM  GRG-0081  MCK-ANY VIROU PASSAGEM DIRETAGRG0081
000450      *   03/11/2010  TFM  GRG-0082  ARCH: CHECA PAIS E IRMAOS    GRG0082
000460      *                              NAO-AFETADOS (2 CHECAGENS)   GRG0082
000470      *   19/07/2012  CRP  GRG-0083  GENIN AMPLIADO P/ 30 AMOSTRASGRG0083
000480      *   02/02/2013  CRP  GRG-0084  88-NIVEIS EM SEXO/DOENCA     GRG0084
000490      *----------------------------------------------------------------
000500       ENVIRONMENT DIVISION.
000510       CONFIGURATION SECTION.
000520       SOURCE-COMPUTER. IBM-370.
000530       OBJECT-COMPUTER. IBM-370.
000540       SPECIAL-NAMES.
000550           UPSI-0 IS GRG-TRACE-SW
000560           CLASS GRG-DIGITO IS "0" THRU "9".
000570       INPUT-OUTPUT SECTION.
000580       FILE-CONTROL.
000590           SELECT PEDWRK  ASSIGN TO DISK
000600                  ORGANIZATION IS LINE SEQUENTIAL
000610                  FILE STATUS  IS ST-ERRO.
000620           SELECT GENIN   ASSIGN TO DISK
000630                  ORGANIZATION IS LINE SEQUENTIAL
000640                  FILE STATUS  IS ST-ERRO.
000650           SELECT GREGRES ASSIGN TO DISK
000660                  ORGANIZATION IS LINE SEQUENTIAL
000670                  FILE STATUS  IS ST-ERRO.
000680      *-----------------------------------------------------------------
000690       DATA DIVISION.
000700       FILE SECTION.
000710       FD  PEDWRK
000720               LABEL RECORD IS STANDARD
000730               VALUE OF FILE-ID IS "PEDWRK.DAT".
000740       01  PEDWRK-REC             PIC X(80).
000750      *-----------------------------------------------------------------
000760       FD  GENIN
000770               LABEL RECORD IS STANDARD
000780               VALUE OF FILE-ID IS "GENIN.DAT".
000790       01  GENIN-REC               PIC X(1032).
000800      *-----------------------------------------------------------------
000810       FD  GREGRES
000820               LABEL RECORD IS STANDARD
000830               VALUE OF FILE-ID IS "GREGRES.DOC".
000840       01  GREGRES-REC              PIC X(100).
000850      *-----------------------------------------------------------------
000860       WORKING-STORAGE SECTION.
000870       77  ST-ERRO          PIC X(02) VALUE "00".
000880       77  MENS             PIC X(60) VALUE SPACES.
000890       77  LIMPA            PIC X(60) VALUE SPACES.
000900       77  W-CONT           PIC 9(06) COMP VALUE ZERO.
000910      *-----------------------------------------------------------------
000920      *    MEMBROS RESOLVIDOS DO PEDIGREE (VINDOS DE PEDWRK)
000930      *-----------------------------------------------------------------
000940       01  PEDNAME-LIDO         PIC X(30).
000950       01  MEMBROS-QTD          PIC 9(04) COMP VALUE ZERO.
000960       01  AFETADOS-QTD         PIC 9(04) COMP VALUE ZERO.
000970       01  NAFETADOS-QTD        PIC 9(04) COMP VALUE ZERO.
000980       01  MBR-TAB.
000990           03  MB-ENTRY OCCURS 500 TIMES.
001000               05  MB-NOME       PIC X(30).
001010               05  MB-PAI-IDX    PIC 9(04) COMP.
001020               05  MB-MAE-IDX    PIC 9(04) COMP.
001030               05  MB-SEXO       PIC 9(01).
001040                   88  MB-MASCULINO     VALUE 1.
001050                   88  MB-FEMININO      VALUE 2.
001060               05  MB-DOENCA     PIC 9(01).
001070                   88  MB-NAO-AFETADO   VALUE 1.
001080                   88  MB-AFETADO       VALUE 2.
001090               05  MB-E-PAI      PIC X(01).
001100               05  MB-PAI-AFE    PIC X(01).
001110               05  FILLER        PIC X(06).
001120       01  MBR-IDX               PIC 9(04) COMP VALUE ZERO.
001130       01  MBR-IDX2              PIC 9(04) COMP VALUE ZERO.
001140      *-----------------------------------------------------------------
001150      *    SITES DE GENOTIPO LIDOS DE GENIN
001160      *-----------------------------------------------------------------
001170       01  SITE-TAB.
001180           03  ST-ENTRY OCCURS 300 TIMES.
001190               05  ST-CROMOSSOMO    PIC X(01).
001200               05  ST-SITE-ID       PIC 9(09).
001210               05  ST-AMOSTRA-QTD   PIC 9(02) COMP.
001220               05  ST-AMOSTRA OCCURS 30 TIMES.
001230                   07  SA-NOME      PIC X(30).
001240                   07  SA-ALELO1    PIC S9(02).
001250                   07  SA-ALELO2    PIC S9(02).
001260                   07  FILLER       PIC X(02).
001270               05  FILLER           PIC X(08).
001280       01  SITE-QTD                PIC 9(04) COMP VALUE ZERO.
001290       01  SITE-IDX                PIC 9(04) COMP VALUE ZERO.
001300       01  SAMP-IDX                PIC 9(02) COMP VALUE ZERO.
001310      *-----------------------------------------------------------------
001320      *    CAMPOS DE TRABALHO PARA PARTIR UMA LINHA DE GENIN
001330      *-----------------------------------------------------------------
001340       01  GS-NCAMPOS               PIC 9(02) COMP.
001350       01  GS-CAMPOS.
001360           03  GS-CAMPO OCCURS 95 TIMES PIC X(08).
001370           03  FILLER                   PIC X(04).
001380      *-----------------------------------------------------------------
001390      *    RESULTADO POR SITE E POR MODO ( 8 SUBMODOS + 6 DO RELATORIO)
001400      *    1=AD 2=ARHOM 3=ARCH 4=XRHOM 5=XRCH 6=XD 7=MT 8=ANY
001410      *-----------------------------------------------------------------
001420       01  RESULT-TAB.
001430           03  RT-SITE OCCURS 300 TIMES.
001440               05  RT-SUB OCCURS 8 TIMES PIC X(01).
001450               05  FILLER              PIC X(02).
001460      *
001470      *    1=AD 2=AR 3=XR 4=XD 5=MT 6=ANY (ORDEM DE EMISSAO DO LAUDO)
001480       01  COARSE-TAB.
001490           03  CT-SITE OCCURS 300 TIMES.
001500               05  CT-MODO OCCURS 6 TIMES PIC X(01).
001510               05  FILLER              PIC X(02).
001520      *
001530       01  TAB-ABREVX.
001540           03  FILLER  PIC X(04) VALUE "AD  ".
001550           03  FILLER  PIC X(04) VALUE "AR  ".
001560           03  FILLER  PIC X(04) VALUE "XR  ".
001570           03  FILLER  PIC X(04) VALUE "XD  ".
001580           03  FILLER  PIC X(04) VALUE "MT  ".
001590           03  FILLER  PIC X(04) VALUE "ANY ".
001600       01  TAB-ABREV REDEFINES TAB-ABREVX.
001610           03  TB-ABREV PIC X(04) OCCURS 6 TIMES.
001620      *
001630      *    TABELA DE CROMOSSOMO ACEITO NO GENIN (A=AUTOSSOMO X=SEXO
001640      *    M=MITOCONDRIAL), MESMO HABITO DE TABELA FIXA REDEFINIDA
001650       01  TAB-CROMOX.
001660           03  FILLER  PIC X(01) VALUE "A".
001670           03  FILLER  PIC X(01) VALUE "X".
001680           03  FILLER  PIC X(01) VALUE "M".
001690       01  TAB-CROMO REDEFINES TAB-CROMOX.
001700           03  TB-CROMO PIC X(01) OCCURS 3 TIMES.
001710      *
001720      *    TABELA DAS 4 CLASSES DE GENOTIPO USADAS EM GS-CLASSIFY, SO
001730      *    PARA TRACE/DISPLAY DE DEPURACAO (UPSI-0 LIGADO)
001740       01  TAB-CLASSEX.
001750           03  FILLER  PIC X(12) VALUE "1HOM-REF    ".
001760           03  FILLER  PIC X(12) VALUE "2HOM-ALT    ".
001770           03  FILLER  PIC X(12) VALUE "3HET        ".
001780           03  FILLER  PIC X(12) VALUE "4NAO-OBSERV.".
001790       01  TAB-CLASSE REDEFINES TAB-CLASSEX.
001800           03  TB-CLASSE PIC X(12) OCCURS 4 TIMES.
001810      *
001820       01  TOTAIS-MODO.
001830           03  TM-CONT OCCURS 6 TIMES PIC 9(06) COMP.
001840           03  FILLER                 PIC X(02).
001850      *-----------------------------------------------------------------
001860      *    CAMPOS DE CLASSIFICACAO DE GENOTIPO (GS-CLASSIFY)
001870      *    1=HOM-REF 2=HOM-ALT 3=HET 4=NAO-OBSERVADO
001880      *-----------------------------------------------------------------
001890       01  GT-ALELO1                PIC S9(02) COMP.
001900       01  GT-ALELO2                PIC S9(02) COMP.
001910       01  GT-CLASSE                PIC 9(01) COMP.
001920      *-----------------------------------------------------------------
001930      *    TABELAS DE TRABALHO DO FILTRO DE HETEROZIGOTO COMPOSTO
001940      *    (ARCH E XRCH COMPARTILHAM ESTAS MESMAS AREAS)
001950      *-----------------------------------------------------------------
001960       01  ARCH-CROMO-FILTRO         PIC X(01).
001970       01  ARCH-SLOT                 PIC 9(01) COMP.
001980       01  ARCH-SUBSET.
001990           03  AS-SITEIDX OCCURS 300 TIMES PIC 9(04) COMP.
002000           03  FILLER                      PIC X(02).
002010       01  ARCH-SUBSET-QTD           PIC 9(04) COMP.
002020       01  ARCH-PAT-LIST.
002030           03  AP-SITEIDX OCCURS 300 TIMES PIC 9(04) COMP.
002040           03  FILLER                      PIC X(02).
002050       01  ARCH-PAT-QTD              PIC 9(04) COMP.
002060       01  ARCH-MAT-LIST.
002070           03  AM-SITEIDX OCCURS 300 TIMES PIC 9(04) COMP.
002080           03  FILLER                      PIC X(02).
002090       01  ARCH-MAT-QTD              PIC 9(04) COMP.
002100       01  ARCH-CAND-TAB.
002110           03  AC-ENTRY OCCURS 600 TIMES.
002120               05  AC-PAT  PIC 9(04) COMP.
002130               05  AC-MAT  PIC 9(04) COMP.
002140               05  FILLER  PIC X(02).
002150       01  ARCH-CAND-QTD              PIC 9(04) COMP.
002160       01  ARCH-HA-PARENTE             PIC X(01).
002170       01  ARCH-CUR-PAT                PIC 9(04) COMP.
002180       01  ARCH-CUR-MAT                PIC 9(04) COMP.
002190       01  ARCH-CUR-MBR                PIC 9(04) COMP.
002200       01  ARCH-OK                     PIC X(01).
002210      *
002220      *    ACUMULADORES DE "PELO MENOS UM AFETADO CONTADO" DOS
002230      *    FILTROS AD/ARHOM (REGRA DA ESPECIFICACAO)
002240       01  ARCH-HET-CNT                PIC 9(04) COMP.
002250       01  ARCH-HOMALT-CNT             PIC 9(04) COMP.
002260      *
002270      *    CLASSES DE GENOTIPO DO NAO-AFETADO E DOS PAIS DELE, USADAS
002280      *    SO EM MCK-ARCH-TESTAR-NAO PARA A REGRA DE ORIGEM PARENTAL
002290       01  ARCH-Q-PAT                  PIC 9(01) COMP.
002300       01  ARCH-Q-MAT                  PIC 9(01) COMP.
002310       01  ARCH-Q-FP                   PIC 9(01) COMP.
002320       01  ARCH-Q-MP                   PIC 9(01) COMP.
002330       01  ARCH-Q-FM                   PIC 9(01) COMP.
002340       01  ARCH-Q-MM                   PIC 9(01) COMP.
002350      *-----------------------------------------------------------------
002360       PROCEDURE DIVISION.
002370      *-----------------------------------------------------------------
002380       INICIO.
002390           PERFORM ABRIR-ARQS    THRU ABRIR-ARQS-FIM.
002400           PERFORM LER-PEDWRK    THRU LER-PEDWRK-FIM.
002410           PERFORM LER-GENIN     THRU LER-GENIN-FIM.
002420           PERFORM VALIDAR-AMOSTRAS THRU VALIDAR-AMOSTRAS-FIM.
002430           PERFORM RODAR-MODOS   THRU RODAR-MODOS-FIM.
002440           PERFORM GRAVAR-RESULT THRU GRAVAR-RESULT-FIM.
002450           PERFORM GRAVAR-TOTAIS THRU GRAVAR-TOTAIS-FIM.
002460           GO TO ROT-FIM.
002470      *-----------------------------------------------------------------
002480       ABRIR-ARQS.
002490           OPEN INPUT PEDWRK
002500           IF ST-ERRO NOT = "00"
002510              MOVE "*** ARQUIVO PEDWRK NAO ENCONTRADO ***" TO MENS
002520              PERFORM ROT-MENS THRU ROT-MENS-FIM
002530              GO TO ROT-FIM.
002540           OPEN INPUT GENIN
002550           IF ST-ERRO NOT = "00"
002560              MOVE "*** ARQUIVO GENIN NAO ENCONTRADO ***" TO MENS
002570              PERFORM ROT-MENS THRU ROT-MENS-FIM
002580              GO TO ROT-FIM.
002590           OPEN OUTPUT GREGRES
002600           IF ST-ERRO NOT = "00"
002610              MOVE "*** ERRO NA ABERTURA DO ARQUIVO GREGRES ***" TO MENS
002620              PERFORM ROT-MENS THRU ROT-MENS-FIM
002630              GO TO ROT-FIM.
002640       ABRIR-ARQS-FIM.
002650           EXIT.
002660      *-----------------------------------------------------------------
002670      *    LER-PEDWRK - CARREGA O CABECALHO E OS MEMBROS GRAVADOS POR
002680      *    GREGPED EM MBR-TAB
002690      *-----------------------------------------------------------------
002700       LER-PEDWRK.
002710           READ PEDWRK INTO PEDWRK-REC
002720           AT END
002730              MOVE "*** PEDWRK SEM CABECALHO ***" TO MENS
002740              PERFORM ROT-MENS THRU ROT-MENS-FIM
002750              GO TO ROT-FIM.
002760           IF PEDWRK-REC(1:4) NOT = "HDR#"
002770              MOVE "*** PEDWRK COM CABECALHO INVALIDO ***" TO MENS
002780              PERFORM ROT-MENS THRU ROT-MENS-FIM
002790              GO TO ROT-FIM.
002800           MOVE PEDWRK-REC(5:30)  TO PEDNAME-LIDO
002810           MOVE PEDWRK-REC(35:4) TO MEMBROS-QTD
002820           MOVE PEDWRK-REC(39:4) TO AFETADOS-QTD
002830           MOVE PEDWRK-REC(43:4) TO NAFETADOS-QTD.
002840       LER-PEDWRK-LOOP.
002850           IF MBR-IDX >= MEMBROS-QTD
002860              GO TO LER-PEDWRK-FIM.
002870           READ PEDWRK INTO PEDWRK-REC
002880           AT END
002890              MOVE "*** PEDWRK ACABOU ANTES DO ESPERADO ***" TO MENS
002900              PERFORM ROT-MENS THRU ROT-MENS-FIM
002910              GO TO ROT-FIM.
002920           ADD 1 TO MBR-IDX
002930           MOVE PEDWRK-REC(9:30)  TO MB-NOME(MBR-IDX)
002940           MOVE PEDWRK-REC(39:4) TO MB-PAI-IDX(MBR-IDX)
002950           MOVE PEDWRK-REC(43:4) TO MB-MAE-IDX(MBR-IDX)
002960           MOVE PEDWRK-REC(47:1) TO MB-SEXO(MBR-IDX)
002970           MOVE PEDWRK-REC(48:1) TO MB-DOENCA(MBR-IDX)
002980           MOVE PEDWRK-REC(49:1) TO MB-E-PAI(MBR-IDX)
002990           MOVE PEDWRK-REC(50:1) TO MB-PAI-AFE(MBR-IDX)
003000           GO TO LER-PEDWRK-LOOP.
003010       LER-PEDWRK-FIM.
003020           CLOSE PEDWRK.
003030           EXIT.
003040      *-----------------------------------------------------------------
003050      *    LER-GENIN - CARREGA TODOS OS SITES DE GENOTIPO EM SITE-TAB
003060      *-----------------------------------------------------------------
003070       LER-GENIN.
003080           CONTINUE.
003090       LER-GENIN-LOOP.
003100           READ GENIN INTO GENIN-REC
003110           AT END
003120              GO TO LER-GENIN-FIM.
003130           ADD 1 TO SITE-QTD
003140           IF SITE-QTD > 300
003150              MOVE "*** TABELA DE SITES ESTOURADA (MAX 300) ***" TO MENS
003160              PERFORM ROT-MENS THRU ROT-MENS-FIM
003170              GO TO ROT-FIM.
003180           MOVE GENIN-REC(1:1)  TO ST-CROMOSSOMO(SITE-QTD)
003190           MOVE GENIN-REC(2:9)  TO ST-SITE-ID(SITE-QTD)
003200           MOVE GENIN-REC(11:2) TO ST-AMOSTRA-QTD(SITE-QTD)
003210           IF ST-AMOSTRA-QTD(SITE-QTD) > 30
003220              MOVE "*** MAIS DE 30 AMOSTRAS NUM SITE - REJEITADO ***"
003230                   TO MENS
003240              PERFORM ROT-MENS THRU ROT-MENS-FIM
003250              GO TO ROT-FIM.
003260           MOVE ZERO TO SAMP-IDX.
003270       LER-GENIN-AMOSTRA.
003280           IF SAMP-IDX >= ST-AMOSTRA-QTD(SITE-QTD)
003290              GO TO LER-GENIN-LOOP.
003300           ADD 1 TO SAMP-IDX
003310           COMPUTE W-CONT = 13 + ((SAMP-IDX - 1) * 34)
003320           MOVE GENIN-REC(W-CONT:30)     TO SA-NOME(SITE-QTD, SAMP-IDX)
003330           MOVE GENIN-REC(W-CONT + 30:2) TO GT-ALELO1
003340           MOVE GENIN-REC(W-CONT + 32:2) TO GT-ALELO2
003350           MOVE GT-ALELO1 TO SA-ALELO1(SITE-QTD, SAMP-IDX)
003360           MOVE GT-ALELO2 TO SA-ALELO2(SITE-QTD, SAMP-IDX)
003370           GO TO LER-GENIN-AMOSTRA.
003380       LER-GENIN-FIM.
003390           CLOSE GENIN.
003400           EXIT.
003410      *-----------------------------------------------------------------
003420      *    VALIDAR-AMOSTRAS - PORTAO DE COMPATIBILIDADE: TODA AMOSTRA
003430      *    CITADA EM QUALQUER SITE PRECISA SER UM MEMBRO DO PEDIGREE,
003440      *    SENAO O LOTE TODO E REJEITADO (NADA E GRAVADO EM GREGRES)
003450      *-----------------------------------------------------------------
003460       VALIDAR-AMOSTRAS.
003470           MOVE ZERO TO SITE-IDX.
003480       VALIDAR-AMOSTRAS-LOOP.
003490           IF SITE-IDX >= SITE-QTD
003500              GO TO VALIDAR-AMOSTRAS-FIM.
003510           ADD 1 TO SITE-IDX
003520           MOVE ZERO TO SAMP-IDX.
003530       VALIDAR-AMOSTRAS-AMOSTRA.
003540           IF SAMP-IDX >= ST-AMOSTRA-QTD(SITE-IDX)
003550              GO TO VALIDAR-AMOSTRAS-LOOP.
003560           ADD 1 TO SAMP-IDX
003570           PERFORM LOCALIZAR-MEMBRO
003580           IF MBR-IDX2 = ZERO
003590              MOVE "*** AMOSTRA NAO PERTENCE AO PEDIGREE - LOTE" TO MENS
003600              PERFORM ROT-MENS THRU ROT-MENS-FIM
003610              MOVE "*** REJEITADO - NADA GRAVADO EM GREGRES ***" TO MENS
003620              PERFORM ROT-MENS THRU ROT-MENS-FIM
003630              GO TO ROT-FIM.
003640           GO TO VALIDAR-AMOSTRAS-AMOSTRA.
003650       VALIDAR-AMOSTRAS-FIM.
003660           EXIT.
003670      *-----------------------------------------------------------------
003680      *    LOCALIZAR-MEMBRO - PROCURA SA-NOME(SITE-IDX,SAMP-IDX) EM
003690      *    MBR-TAB. DEVOLVE O INDICE EM MBR-IDX2 (ZERO = NAO ACHOU)
003700      *-----------------------------------------------------------------
003710       LOCALIZAR-MEMBRO.
003720           MOVE ZERO TO MBR-IDX2.
003730       LOCALIZAR-MEMBRO-LOOP.
003740           IF MBR-IDX2 >= MEMBROS-QTD
003750              GO TO LOCALIZAR-MEMBRO-FIM.
003760           ADD 1 TO MBR-IDX2
003770           IF MB-NOME(MBR-IDX2) = SA-NOME(SITE-IDX, SAMP-IDX)
003780              GO TO LOCALIZAR-MEMBRO-FIM.
003790           GO TO LOCALIZAR-MEMBRO-LOOP.
003800       LOCALIZAR-MEMBRO-ACHA.
003810           CONTINUE.
003820       LOCALIZAR-MEMBRO-FIM.
003830           IF MBR-IDX2 > MEMBROS-QTD
003840              MOVE ZERO TO MBR-IDX2.
003850           EXIT.
003860      *-----------------------------------------------------------------
003870      *    GENO-AT - CLASSIFICA O GENOTIPO DO MEMBRO DE INDICE
003880      *    ARCH-CUR-MBR NO SITE SITE-IDX. DEVOLVE A CLASSE EM
003890      *    GT-CLASSE (1=HOM-REF 2=HOM-ALT 3=HET 4=NAO-OBSERVADO)
003900      *-----------------------------------------------------------------
003910       GENO-AT.
003920           MOVE ZERO TO SAMP-IDX.
003930           MOVE -1 TO GT-ALELO1 GT-ALELO2.
003940       GENO-AT-LOOP.
003950           IF SAMP-IDX >= ST-AMOSTRA-QTD(SITE-IDX)
003960              GO TO GENO-AT-CLASSIFICA.
003970           ADD 1 TO SAMP-IDX
003980           IF SA-NOME(SITE-IDX, SAMP-IDX) = MB-NOME(ARCH-CUR-MBR)
003990              MOVE SA-ALELO1(SITE-IDX, SAMP-IDX) TO GT-ALELO1
004000              MOVE SA-ALELO2(SITE-IDX, SAMP-IDX) TO GT-ALELO2
004010              GO TO GENO-AT-CLASSIFICA.
004020           GO TO GENO-AT-LOOP.
004030       GENO-AT-CLASSIFICA.
004040           PERFORM GS-CLASSIFY THRU GS-CLASSIFY-FIM.
004050       GENO-AT-FIM.
004060           EXIT.
004070      *-----------------------------------------------------------------
004080      *    GS-CLASSIFY - CLASSIFICA O PAR DE ALELOS EM GT-ALELO1/2
004090      *-----------------------------------------------------------------
004100       GS-CLASSIFY.
004110           IF GT-ALELO1 = -1 OR GT-ALELO2 = -1
004120              MOVE 4 TO GT-CLASSE
004130              GO TO GS-CLASSIFY-FIM.
004140           IF GT-ALELO1 = GT-ALELO2
004150              IF GT-ALELO1 = 0
004160                 MOVE 1 TO GT-CLASSE
004170              ELSE
004180                 MOVE 2 TO GT-CLASSE
004190              GO TO GS-CLASSIFY-FIM.
004200           MOVE 3 TO GT-CLASSE.
004210       GS-CLASSIFY-FIM.
004220           EXIT.
004230      *-----------------------------------------------------------------
004240      *    RODAR-MODOS - EXECUTA OS OITO FILTROS SOBRE TODOS OS SITES
004250      *    E DEPOIS MONTA AS UNIOES AR = ARHOM OU ARCH E XR = XRHOM
004260      *    OU XRCH, NA TABELA COARSE-TAB (ORDEM DE EMISSAO DO LAUDO)
004270      *-----------------------------------------------------------------
004280       RODAR-MODOS.
004290           PERFORM MCK-AD     THRU MCK-AD-FIM.
004300           PERFORM MCK-ARHOM  THRU MCK-ARHOM-FIM.
004310           PERFORM MCK-ARCH-ENTRA THRU MCK-ARCH-ENTRA-FIM.
004320           PERFORM MCK-XD     THRU MCK-XD-FIM.
004330           PERFORM MCK-XRHOM  THRU MCK-XRHOM-FIM.
004340           PERFORM MCK-XRCH-ENTRA THRU MCK-XRCH-ENTRA-FIM.
004350           PERFORM MCK-MT     THRU MCK-MT-FIM.
004360           PERFORM MCK-ANY    THRU MCK-ANY-FIM.
004370           PERFORM RODAR-MODOS-UNIAO THRU RODAR-MODOS-UNIAO-FIM.
004380       RODAR-MODOS-FIM.
004390           EXIT.
004400      *
004410       RODAR-MODOS-UNIAO.
004420           MOVE ZERO TO SITE-IDX.
004430       RODAR-MODOS-UNIAO-LOOP.
004440           IF SITE-IDX >= SITE-QTD
004450              GO TO RODAR-MODOS-UNIAO-FIM.
004460           ADD 1 TO SITE-IDX
004470           MOVE RT-SUB(SITE-IDX, 1) TO CT-MODO(SITE-IDX, 1)
004480           IF RT-SUB(SITE-IDX, 2) = "S" OR RT-SUB(SITE-IDX, 3) = "S"
004490              MOVE "S" TO CT-MODO(SITE-IDX, 2)
004500           ELSE
004510              MOVE "N" TO CT-MODO(SITE-IDX, 2).
004520           IF RT-SUB(SITE-IDX, 4) = "S" OR RT-SUB(SITE-IDX, 5) = "S"
004530              MOVE "S" TO CT-MODO(SITE-IDX, 3)
004540           ELSE
004550              MOVE "N" TO CT-MODO(SITE-IDX, 3).
004560           MOVE RT-SUB(SITE-IDX, 6) TO CT-MODO(SITE-IDX, 4)
004570           MOVE RT-SUB(SITE-IDX, 7) TO CT-MODO(SITE-IDX, 5)
004580           MOVE RT-SUB(SITE-IDX, 8) TO CT-MODO(SITE-IDX, 6)
004590           GO TO RODAR-MODOS-UNIAO-LOOP.
004600       RODAR-MODOS-UNIAO-FIM.
004610           EXIT.
004620      *-----------------------------------------------------------------
004630      *    MCK-AD - AUTOSSOMICO DOMINANTE: CROMOSSOMO <> X E <> MT;
004640      *    AFETADO REJEITA O SITE SE HOM-REF OU HOM-ALT (NAO-OBSERVADO
004650      *    NAO PESA); PRECISA DE AO MENOS 1 AFETADO HET PARA ACEITAR.
004660      *    NAO-AFETADO REJEITA O SITE SE HET OU HOM-ALT.
004670      *-----------------------------------------------------------------
004680       MCK-AD.
004690           MOVE ZERO TO SITE-IDX.
004700       MCK-AD-LOOP.
004710           IF SITE-IDX >= SITE-QTD
004720              GO TO MCK-AD-FIM.
004730           ADD 1 TO SITE-IDX
004740           MOVE "N" TO RT-SUB(SITE-IDX, 1)
004750           IF ST-CROMOSSOMO(SITE-IDX) = "X"
004760              OR ST-CROMOSSOMO(SITE-IDX) = "M"
004770              GO TO MCK-AD-LOOP.
004780           MOVE ZERO TO MBR-IDX.
004790           MOVE ZERO TO ARCH-HET-CNT.
004800           MOVE "S" TO ARCH-OK.
004810       MCK-AD-MEMBRO.
004820           IF MBR-IDX >= MEMBROS-QTD
004830              GO TO MCK-AD-DECIDE.
004840           ADD 1 TO MBR-IDX
004850           MOVE MBR-IDX TO ARCH-CUR-MBR
004860           PERFORM GENO-AT THRU GENO-AT-FIM
004870           IF MB-DOENCA(MBR-IDX) = 2
004880              IF GT-CLASSE = 1 OR GT-CLASSE = 2
004890                 MOVE "N" TO ARCH-OK
004900                 GO TO MCK-AD-DECIDE
004910              ELSE
004920                 IF GT-CLASSE = 3
004930                    ADD 1 TO ARCH-HET-CNT.
004940           IF MB-DOENCA(MBR-IDX) = 1
004950              IF GT-CLASSE = 2 OR GT-CLASSE = 3
004960                 MOVE "N" TO ARCH-OK
004970                 GO TO MCK-AD-DECIDE.
004980           GO TO MCK-AD-MEMBRO.
004990       MCK-AD-DECIDE.
005000           IF ARCH-HET-CNT = ZERO
005010              MOVE "N" TO ARCH-OK.
005020           MOVE ARCH-OK TO RT-SUB(SITE-IDX, 1)
005030           GO TO MCK-AD-LOOP.
005040       MCK-AD-FIM.
005050           EXIT.
005060      *-----------------------------------------------------------------
005070      *    MCK-ARHOM - AUTOSSOMICO RECESSIVO HOMOZIGOTO: CROMOSSOMO
005080      *    <> X E <> MT; AFETADO REJEITA HOM-REF OU HET (NAO-OBSERVADO
005090      *    NAO PESA), PRECISA DE AO MENOS 1 AFETADO HOM-ALT; NAO-
005100      *    AFETADO NUNCA HOM-ALT; E O PAI/MAE NAO-AFETADO DE UM
005110      *    AFETADO TEM QUE SER PORTADOR (NAO HOM-REF, NAO HOM-ALT).
005120      *-----------------------------------------------------------------
005130       MCK-ARHOM.
005140           MOVE ZERO TO SITE-IDX.
005150       MCK-ARHOM-LOOP.
005160           IF SITE-IDX >= SITE-QTD
005170              GO TO MCK-ARHOM-FIM.
005180           ADD 1 TO SITE-IDX
005190           MOVE "N" TO RT-SUB(SITE-IDX, 2)
005200           IF ST-CROMOSSOMO(SITE-IDX) = "X"
005210              OR ST-CROMOSSOMO(SITE-IDX) = "M"
005220              GO TO MCK-ARHOM-LOOP.
005230           MOVE ZERO TO MBR-IDX.
005240           MOVE ZERO TO ARCH-HOMALT-CNT.
005250           MOVE "S" TO ARCH-OK.
005260       MCK-ARHOM-MEMBRO.
005270           IF MBR-IDX >= MEMBROS-QTD
005280              GO TO MCK-ARHOM-DECIDE.
005290           ADD 1 TO MBR-IDX
005300           MOVE MBR-IDX TO ARCH-CUR-MBR
005310           PERFORM GENO-AT THRU GENO-AT-FIM
005320           IF MB-DOENCA(MBR-IDX) = 2
005330              IF GT-CLASSE = 1 OR GT-CLASSE = 3
005340                 MOVE "N" TO ARCH-OK
005350                 GO TO MCK-ARHOM-DECIDE
005360              ELSE
005370                 IF GT-CLASSE = 2
005380                    ADD 1 TO ARCH-HOMALT-CNT.
005390           IF MB-DOENCA(MBR-IDX) = 1
005400              IF GT-CLASSE = 2
005410                 MOVE "N" TO ARCH-OK
005420                 GO TO MCK-ARHOM-DECIDE.
005430           IF MB-DOENCA(MBR-IDX) = 2
005440              PERFORM MCK-ARHOM-PAIS THRU MCK-ARHOM-PAIS-FIM
005450              IF ARCH-OK NOT = "S"
005460                 GO TO MCK-ARHOM-DECIDE.
005470           GO TO MCK-ARHOM-MEMBRO.
005480       MCK-ARHOM-DECIDE.
005490           IF ARCH-HOMALT-CNT = ZERO
005500              MOVE "N" TO ARCH-OK.
005510           MOVE ARCH-OK TO RT-SUB(SITE-IDX, 2)
005520           GO TO MCK-ARHOM-LOOP.
005530       MCK-ARHOM-FIM.
005540           EXIT.
005550      *-----------------------------------------------------------------
005560      *    MCK-ARHOM-PAIS - TESTA SE O PAI E/OU A MAE DO AFETADO
005570      *    CORRENTE (MBR-IDX), QUANDO NAO-AFETADOS, SAO PORTADORES
005580      *    (HET OU NAO-OBSERVADO) E NAO HOM-REF NEM HOM-ALT.
005590      *-----------------------------------------------------------------
005600       MCK-ARHOM-PAIS.
005610           IF MB-PAI-IDX(MBR-IDX) > 0
005620              IF MB-DOENCA(MB-PAI-IDX(MBR-IDX)) = 1
005630                 MOVE MB-PAI-IDX(MBR-IDX) TO ARCH-CUR-MBR
005640                 PERFORM GENO-AT THRU GENO-AT-FIM
005650                 IF GT-CLASSE = 1 OR GT-CLASSE = 2
005660                    MOVE "N" TO ARCH-OK
005670                    GO TO MCK-ARHOM-PAIS-FIM.
005680           IF MB-MAE-IDX(MBR-IDX) > 0
005690              IF MB-DOENCA(MB-MAE-IDX(MBR-IDX)) = 1
005700                 MOVE MB-MAE-IDX(MBR-IDX) TO ARCH-CUR-MBR
005710                 PERFORM GENO-AT THRU GENO-AT-FIM
005720                 IF GT-CLASSE = 1 OR GT-CLASSE = 2
005730                    MOVE "N" TO ARCH-OK
005740                    GO TO MCK-ARHOM-PAIS-FIM.
005750       MCK-ARHOM-PAIS-FIM.
005760           EXIT.
005770      *-----------------------------------------------------------------
005780      *    MCK-XD - LIGADO AO X DOMINANTE: CROMOSSOMO = X; AFETADO
005790      *    REJEITA O SITE SE HOM-REF, E SE MULHER REJEITA TAMBEM
005800      *    HOM-ALT (HOMEM HOM-ALT CONTA COMO HEMIZIGOTO, NAO REJEITA);
005810      *    PRECISA DE AO MENOS 1 AFETADO PORTADOR; NAO-AFETADO NUNCA
005820      *    HET NEM HOM-ALT. MB-SEXO DIFERENCIA HOMEM DE MULHER - NAO-
005830      *    OBSERVADO (GT-CLASSE 4) NUNCA REJEITA, SO NAO CONTA.
005840      *-----------------------------------------------------------------
005850       MCK-XD.
005860           MOVE ZERO TO SITE-IDX.
005870       MCK-XD-LOOP.
005880           IF SITE-IDX >= SITE-QTD
005890              GO TO MCK-XD-FIM.
005900           ADD 1 TO SITE-IDX
005910           MOVE "N" TO RT-SUB(SITE-IDX, 6)
005920           IF ST-CROMOSSOMO(SITE-IDX) NOT = "X"
005930              GO TO MCK-XD-LOOP.
005940           MOVE ZERO TO MBR-IDX.
005950           MOVE ZERO TO ARCH-HET-CNT.
005960           MOVE "S" TO ARCH-OK.
005970       MCK-XD-MEMBRO.
005980           IF MBR-IDX >= MEMBROS-QTD
005990              GO TO MCK-XD-DECIDE.
006000           ADD 1 TO MBR-IDX
006010           MOVE MBR-IDX TO ARCH-CUR-MBR
006020           PERFORM GENO-AT THRU GENO-AT-FIM
006030           IF MB-DOENCA(MBR-IDX) = 2
006040              IF GT-CLASSE = 1
006050                 MOVE "N" TO ARCH-OK
006060                 GO TO MCK-XD-DECIDE.
006070           IF MB-DOENCA(MBR-IDX) = 2
006080              IF MB-SEXO(MBR-IDX) = 2
006090                 IF GT-CLASSE = 2
006100                    MOVE "N" TO ARCH-OK
006110                    GO TO MCK-XD-DECIDE.
006120           IF MB-DOENCA(MBR-IDX) = 2
006130              IF MB-SEXO(MBR-IDX) = 2
006140                 IF GT-CLASSE = 3
006150                    ADD 1 TO ARCH-HET-CNT.
006160           IF MB-DOENCA(MBR-IDX) = 2
006170              IF MB-SEXO(MBR-IDX) NOT = 2
006180                 IF GT-CLASSE = 2 OR GT-CLASSE = 3
006190                    ADD 1 TO ARCH-HET-CNT.
006200           IF MB-DOENCA(MBR-IDX) = 1
006210              IF GT-CLASSE = 2 OR GT-CLASSE = 3
006220                 MOVE "N" TO ARCH-OK
006230                 GO TO MCK-XD-DECIDE.
006240           GO TO MCK-XD-MEMBRO.
006250       MCK-XD-DECIDE.
006260           IF ARCH-HET-CNT = ZERO
006270              MOVE "N" TO ARCH-OK.
006280           MOVE ARCH-OK TO RT-SUB(SITE-IDX, 6)
006290           GO TO MCK-XD-LOOP.
006300       MCK-XD-FIM.
006310           EXIT.
006320      *-----------------------------------------------------------------
006330      *    MCK-XRHOM - LIGADO AO X RECESSIVO HOMOZIGOTO: CROMOSSOMO =
006340      *    X; AFETADO REJEITA HOM-REF, E MULHER AFETADA REJEITA
006350      *    TAMBEM HET (SO CONTA COMO EVIDENCIA SE HOM-ALT, OU SE
006360      *    HOMEM E HET - HEMIZIGOTO); PRECISA DE AO MENOS 1 AFETADO
006370      *    PORTADOR; O PAI DE UMA AFETADA TEM QUE SER ELE MESMO
006380      *    AFETADO, E A MAE TEM QUE SER PORTADORA (MCK-XRHOM-PAIS);
006390      *    NAO-AFETADO HOMEM NUNCA HET NEM HOM-ALT, NAO-AFETADA
006400      *    MULHER NUNCA HOM-ALT.
006410      *-----------------------------------------------------------------
006420       MCK-XRHOM.
006430           MOVE ZERO TO SITE-IDX.
006440       MCK-XRHOM-LOOP.
006450           IF SITE-IDX >= SITE-QTD
006460              GO TO MCK-XRHOM-FIM.
006470           ADD 1 TO SITE-IDX
006480           MOVE "N" TO RT-SUB(SITE-IDX, 4)
006490           IF ST-CROMOSSOMO(SITE-IDX) NOT = "X"
006500              GO TO MCK-XRHOM-LOOP.
006510           MOVE ZERO TO MBR-IDX.
006520           MOVE ZERO TO ARCH-HOMALT-CNT.
006530           MOVE "S" TO ARCH-OK.
006540       MCK-XRHOM-MEMBRO.
006550           IF MBR-IDX >= MEMBROS-QTD
006560              GO TO MCK-XRHOM-DECIDE.
006570           ADD 1 TO MBR-IDX
006580           MOVE MBR-IDX TO ARCH-CUR-MBR
006590           PERFORM GENO-AT THRU GENO-AT-FIM
006600           IF MB-DOENCA(MBR-IDX) = 2
006610              IF GT-CLASSE = 1
006620                 MOVE "N" TO ARCH-OK
006630                 GO TO MCK-XRHOM-DECIDE.
006640           IF MB-DOENCA(MBR-IDX) = 2
006650              IF MB-SEXO(MBR-IDX) = 2
006660                 IF GT-CLASSE = 3
006670                    MOVE "N" TO ARCH-OK
006680                    GO TO MCK-XRHOM-DECIDE.
006690           IF MB-DOENCA(MBR-IDX) = 2
006700              IF GT-CLASSE = 2
006710                 ADD 1 TO ARCH-HOMALT-CNT.
006720           IF MB-DOENCA(MBR-IDX) = 2
006730              IF MB-SEXO(MBR-IDX) NOT = 2
006740                 IF GT-CLASSE = 3
006750                    ADD 1 TO ARCH-HOMALT-CNT.
006760           IF MB-DOENCA(MBR-IDX) = 1
006770              IF MB-SEXO(MBR-IDX) = 1
006780                 IF GT-CLASSE = 2 OR GT-CLASSE = 3
006790                    MOVE "N" TO ARCH-OK
006800                    GO TO MCK-XRHOM-DECIDE.
006810           IF MB-DOENCA(MBR-IDX) = 1
006820              IF MB-SEXO(MBR-IDX) NOT = 1
006830                 IF GT-CLASSE = 2
006840                    MOVE "N" TO ARCH-OK
006850                    GO TO MCK-XRHOM-DECIDE.
006860           IF MB-DOENCA(MBR-IDX) = 2
006870              IF MB-SEXO(MBR-IDX) = 2
006880                 PERFORM MCK-XRHOM-PAIS THRU MCK-XRHOM-PAIS-FIM
006890                 IF ARCH-OK NOT = "S"
006900                    GO TO MCK-XRHOM-DECIDE.
006910           GO TO MCK-XRHOM-MEMBRO.
006920       MCK-XRHOM-DECIDE.
006930           IF ARCH-HOMALT-CNT = ZERO
006940              MOVE "N" TO ARCH-OK.
006950           MOVE ARCH-OK TO RT-SUB(SITE-IDX, 4)
006960           GO TO MCK-XRHOM-LOOP.
006970       MCK-XRHOM-FIM.
006980           EXIT.
006990      *-----------------------------------------------------------------
007000      *    MCK-XRHOM-PAIS - PAI E MAE DE UMA AFETADA (MBR-IDX) NO
007010      *    MODO X RECESSIVO: O PAI, SE HOMEM, TEM QUE SER AFETADO
007020      *    (HEMIZIGOTO); A MAE, SE MULHER, TEM QUE SER PORTADORA HET
007030      *    NESTE SITE (NAO HOM-REF NEM HOM-ALT).
007040      *-----------------------------------------------------------------
007050       MCK-XRHOM-PAIS.
007060           IF MB-PAI-IDX(MBR-IDX) > 0
007070              IF MB-SEXO(MB-PAI-IDX(MBR-IDX)) = 1
007080                 IF MB-DOENCA(MB-PAI-IDX(MBR-IDX)) NOT = 2
007090                    MOVE "N" TO ARCH-OK
007100                    GO TO MCK-XRHOM-PAIS-FIM.
007110           IF MB-MAE-IDX(MBR-IDX) > 0
007120              IF MB-SEXO(MB-MAE-IDX(MBR-IDX)) = 2
007130                 MOVE MB-MAE-IDX(MBR-IDX) TO ARCH-CUR-MBR
007140                 PERFORM GENO-AT THRU GENO-AT-FIM
007150                 IF GT-CLASSE = 1 OR GT-CLASSE = 2
007160                    MOVE "N" TO ARCH-OK
007170                    GO TO MCK-XRHOM-PAIS-FIM.
007180       MCK-XRHOM-PAIS-FIM.
007190           EXIT.
007200      *-----------------------------------------------------------------
007210      *    MCK-MT - MITOCONDRIAL: CROMOSSOMO = M; TODO AFETADO NAO E
007220      *    HOM-REF; TODO NAO-AFETADO E HOM-REF. HERANCA SO PELA MAE,
007230      *    MAS O TESTE E SOBRE O GENOTIPO OBSERVADO, NAO SOBRE PAIS.
007240      *-----------------------------------------------------------------
007250       MCK-MT.
007260           MOVE ZERO TO SITE-IDX.
007270       MCK-MT-LOOP.
007280           IF SITE-IDX >= SITE-QTD
007290              GO TO MCK-MT-FIM.
007300           ADD 1 TO SITE-IDX
007310           MOVE "N" TO RT-SUB(SITE-IDX, 7)
007320           IF ST-CROMOSSOMO(SITE-IDX) NOT = "M"
007330              GO TO MCK-MT-LOOP.
007340           MOVE ZERO TO MBR-IDX.
007350           MOVE "S" TO ARCH-OK.
007360       MCK-MT-MEMBRO.
007370           IF MBR-IDX >= MEMBROS-QTD
007380              GO TO MCK-MT-DECIDE.
007390           ADD 1 TO MBR-IDX
007400           MOVE MBR-IDX TO ARCH-CUR-MBR
007410           PERFORM GENO-AT THRU GENO-AT-FIM
007420           IF MB-DOENCA(MBR-IDX) = 2
007430              IF GT-CLASSE = 1
007440                 MOVE "N" TO ARCH-OK
007450                 GO TO MCK-MT-DECIDE.
007460           IF MB-DOENCA(MBR-IDX) = 1
007470              IF GT-CLASSE NOT = 1
007480                 MOVE "N" TO ARCH-OK
007490                 GO TO MCK-MT-DECIDE.
007500           GO TO MCK-MT-MEMBRO.
007510       MCK-MT-DECIDE.
007520           MOVE ARCH-OK TO RT-SUB(SITE-IDX, 7)
007530           GO TO MCK-MT-LOOP.
007540       MCK-MT-FIM.
007550           EXIT.
007560      *-----------------------------------------------------------------
007570      *    MCK-ANY - COMPATIVEL COM QUALQUER MODO: PASSAGEM DIRETA, SEM
007580      *    FILTRO NENHUM - TODO SITE E MARCADO COMPATIVEL, SEJA QUAL
007590      *    FOR O RESULTADO DOS OUTROS SUBMODOS.
007600      *-----------------------------------------------------------------
007610       MCK-ANY.
007620           MOVE ZERO TO SITE-IDX.
007630       MCK-ANY-LOOP.
007640           IF SITE-IDX >= SITE-QTD
007650              GO TO MCK-ANY-FIM.
007660           ADD 1 TO SITE-IDX
007670           MOVE "S" TO RT-SUB(SITE-IDX, 8)
007680           GO TO MCK-ANY-LOOP.
007690       MCK-ANY-FIM.
007700           EXIT.
007710      *-----------------------------------------------------------------
007720      *    MCK-ARCH-ENTRA / MCK-XRCH-ENTRA - PORTAIS DE ENTRADA DO
007730      *    FILTRO DE HETEROZIGOTO COMPOSTO, UM PARA CADA RESTRICAO DE
007740      *    CROMOSSOMO. A LOGICA COMUM ESTA EM MCK-ARCH-COMUM.
007750      *-----------------------------------------------------------------
007760       MCK-ARCH-ENTRA.
007770           MOVE "A" TO ARCH-CROMO-FILTRO
007780           MOVE 3   TO ARCH-SLOT
007790           PERFORM MCK-ARCH-COMUM THRU MCK-ARCH-COMUM-FIM.
007800       MCK-ARCH-ENTRA-FIM.
007810           EXIT.
007820      *
007830       MCK-XRCH-ENTRA.
007840           MOVE "X" TO ARCH-CROMO-FILTRO
007850           MOVE 5   TO ARCH-SLOT
007860           PERFORM MCK-ARCH-COMUM THRU MCK-ARCH-COMUM-FIM.
007870       MCK-XRCH-ENTRA-FIM.
007880           EXIT.
007890      *-----------------------------------------------------------------
007900      *    MCK-ARCH-COMUM - FILTRO DE HETEROZIGOTO COMPOSTO (PASSOS
007910      *    DA ESPECIFICACAO, SECAO DE HET. COMPOSTO): MONTA A SUB-
007920      *    LISTA DE SITES DO CROMOSSOMO PEDIDO, MONTA OS CANDIDATOS
007930      *    DE PAR PATERNO/MATERNO E TESTA CADA CANDIDATO CONTRA TODOS
007940      *    OS MEMBROS AFETADOS E NAO-AFETADOS ANTES DE ACEITAR O PAR.
007950      *-----------------------------------------------------------------
007960       MCK-ARCH-COMUM.
007970           MOVE ZERO TO ARCH-SUBSET-QTD ARCH-CAND-QTD.
007980           MOVE ZERO TO SITE-IDX.
007990       MCK-ARCH-COMUM-LOOP.
008000           IF SITE-IDX >= SITE-QTD
008010              GO TO MCK-ARCH-COMUM-SUBSET-FIM.
008020           ADD 1 TO SITE-IDX
008030           MOVE "N" TO RT-SUB(SITE-IDX, ARCH-SLOT)
008040           IF ARCH-CROMO-FILTRO = "A"
008050              IF ST-CROMOSSOMO(SITE-IDX) = "X" OR
008060                 ST-CROMOSSOMO(SITE-IDX) = "M"
008070                 GO TO MCK-ARCH-COMUM-LOOP.
008080           IF ARCH-CROMO-FILTRO = "X"
008090              IF ST-CROMOSSOMO(SITE-IDX) NOT = "X"
008100                 GO TO MCK-ARCH-COMUM-LOOP.
008110           ADD 1 TO ARCH-SUBSET-QTD
008120           MOVE SITE-IDX TO AS-SITEIDX(ARCH-SUBSET-QTD)
008130           GO TO MCK-ARCH-COMUM-LOOP.
008140       MCK-ARCH-COMUM-SUBSET-FIM.
008150           IF ARCH-SUBSET-QTD < 2
008160              GO TO MCK-ARCH-COMUM-FIM.
008170      *
008180      *    HA ALGUM AFETADO COM PAI OU MAE RESOLVIDO?
008190           MOVE "N" TO ARCH-HA-PARENTE.
008200           MOVE ZERO TO MBR-IDX.
008210       MCK-ARCH-COMUM-TEM-PARENTE.
008220           IF MBR-IDX >= MEMBROS-QTD
008230              GO TO MCK-ARCH-COMUM-RAMO.
008240           ADD 1 TO MBR-IDX
008250           IF MB-DOENCA(MBR-IDX) = 2
008260              IF MB-PAI-IDX(MBR-IDX) > 0 OR MB-MAE-IDX(MBR-IDX) > 0
008270                 MOVE "S" TO ARCH-HA-PARENTE.
008280           GO TO MCK-ARCH-COMUM-TEM-PARENTE.
008290      *
008300       MCK-ARCH-COMUM-RAMO.
008310           IF ARCH-HA-PARENTE = "S"
008320              PERFORM MCK-ARCH-CAND-TRIO THRU MCK-ARCH-CAND-TRIO-FIM
008330           ELSE
008340              PERFORM MCK-ARCH-CAND-SOLO THRU MCK-ARCH-CAND-SOLO-FIM.
008350      *
008360           PERFORM MCK-ARCH-TESTAR THRU MCK-ARCH-TESTAR-FIM.
008370       MCK-ARCH-COMUM-FIM.
008380           EXIT.
008390      *-----------------------------------------------------------------
008400      *    MCK-ARCH-CAND-TRIO - PARA CADA AFETADO COM PAI OU MAE
008410      *    RESOLVIDO, MONTA A LISTA PATERNA (SITES ONDE O MEMBRO E
008420      *    HET/NAO-OBS, O PAI E HET/NAO-OBS E A MAE E HOM-REF/NAO-OBS)
008430      *    E A LISTA MATERNA (SIMETRICA), E CRUZA AS DUAS EM PARES.
008440      *-----------------------------------------------------------------
008450       MCK-ARCH-CAND-TRIO.
008460           MOVE ZERO TO MBR-IDX.
008470       MCK-ARCH-CAND-TRIO-MEMBRO.
008480           IF MBR-IDX >= MEMBROS-QTD
008490              GO TO MCK-ARCH-CAND-TRIO-FIM.
008500           ADD 1 TO MBR-IDX
008510           IF MB-DOENCA(MBR-IDX) NOT = 2
008520              GO TO MCK-ARCH-CAND-TRIO-MEMBRO.
008530           IF MB-PAI-IDX(MBR-IDX) = ZERO AND MB-MAE-IDX(MBR-IDX) = ZERO
008540              GO TO MCK-ARCH-CAND-TRIO-MEMBRO.
008550           MOVE ZERO TO ARCH-PAT-QTD ARCH-MAT-QTD.
008560           PERFORM MCK-ARCH-LISTA-PAT THRU MCK-ARCH-LISTA-PAT-FIM.
008570           PERFORM MCK-ARCH-LISTA-MAT THRU MCK-ARCH-LISTA-MAT-FIM.
008580           PERFORM MCK-ARCH-CRUZAR THRU MCK-ARCH-CRUZAR-FIM.
008590           GO TO MCK-ARCH-CAND-TRIO-MEMBRO.
008600       MCK-ARCH-CAND-TRIO-FIM.
008610           EXIT.
008620      *-----------------------------------------------------------------
008630      *    LISTA PATERNA DO MEMBRO CORRENTE (MBR-IDX)
008640      *-----------------------------------------------------------------
008650       MCK-ARCH-LISTA-PAT.
008660           MOVE ZERO TO SAMP-IDX.
008670       MCK-ARCH-LISTA-PAT-LOOP.
008680           IF SAMP-IDX >= ARCH-SUBSET-QTD
008690              GO TO MCK-ARCH-LISTA-PAT-FIM.
008700           ADD 1 TO SAMP-IDX
008710           MOVE AS-SITEIDX(SAMP-IDX) TO SITE-IDX
008720           MOVE MBR-IDX TO ARCH-CUR-MBR
008730           PERFORM GENO-AT THRU GENO-AT-FIM
008740           IF GT-CLASSE = 1 OR GT-CLASSE = 2
008750              GO TO MCK-ARCH-LISTA-PAT-LOOP.
008760           IF MB-PAI-IDX(MBR-IDX) > 0
008770              MOVE MB-PAI-IDX(MBR-IDX) TO ARCH-CUR-MBR
008780              PERFORM GENO-AT THRU GENO-AT-FIM
008790              IF GT-CLASSE = 1 OR GT-CLASSE = 2
008800                 GO TO MCK-ARCH-LISTA-PAT-LOOP.
008810           IF MB-MAE-IDX(MBR-IDX) > 0
008820              MOVE MB-MAE-IDX(MBR-IDX) TO ARCH-CUR-MBR
008830              PERFORM GENO-AT THRU GENO-AT-FIM
008840              IF GT-CLASSE = 2 OR GT-CLASSE = 3
008850                 GO TO MCK-ARCH-LISTA-PAT-LOOP.
008860           ADD 1 TO ARCH-PAT-QTD
008870           MOVE AS-SITEIDX(SAMP-IDX) TO AP-SITEIDX(ARCH-PAT-QTD)
008880           GO TO MCK-ARCH-LISTA-PAT-LOOP.
008890       MCK-ARCH-LISTA-PAT-FIM.
008900           EXIT.
008910      *-----------------------------------------------------------------
008920      *    LISTA MATERNA DO MEMBRO CORRENTE (MBR-IDX) - SIMETRICA
008930      *-----------------------------------------------------------------
008940       MCK-ARCH-LISTA-MAT.
008950           MOVE ZERO TO SAMP-IDX.
008960       MCK-ARCH-LISTA-MAT-LOOP.
008970           IF SAMP-IDX >= ARCH-SUBSET-QTD
008980              GO TO MCK-ARCH-LISTA-MAT-FIM.
008990           ADD 1 TO SAMP-IDX
009000           MOVE AS-SITEIDX(SAMP-IDX) TO SITE-IDX
009010           MOVE MBR-IDX TO ARCH-CUR-MBR
009020           PERFORM GENO-AT THRU GENO-AT-FIM
009030           IF GT-CLASSE = 1 OR GT-CLASSE = 2
009040              GO TO MCK-ARCH-LISTA-MAT-LOOP.
009050           IF MB-MAE-IDX(MBR-IDX) > 0
009060              MOVE MB-MAE-IDX(MBR-IDX) TO ARCH-CUR-MBR
009070              PERFORM GENO-AT THRU GENO-AT-FIM
009080              IF GT-CLASSE = 1 OR GT-CLASSE = 2
009090                 GO TO MCK-ARCH-LISTA-MAT-LOOP.
009100           IF MB-PAI-IDX(MBR-IDX) > 0
009110              MOVE MB-PAI-IDX(MBR-IDX) TO ARCH-CUR-MBR
009120              PERFORM GENO-AT THRU GENO-AT-FIM
009130              IF GT-CLASSE = 2 OR GT-CLASSE = 3
009140                 GO TO MCK-ARCH-LISTA-MAT-LOOP.
009150           ADD 1 TO ARCH-MAT-QTD
009160           MOVE AS-SITEIDX(SAMP-IDX) TO AM-SITEIDX(ARCH-MAT-QTD)
009170           GO TO MCK-ARCH-LISTA-MAT-LOOP.
009180       MCK-ARCH-LISTA-MAT-FIM.
009190           EXIT.
009200      *-----------------------------------------------------------------
009210      *    MCK-ARCH-CAND-SOLO - SEM NENHUM AFETADO COM PAI/MAE
009220      *    RESOLVIDO: PARA CADA AFETADO, LISTA=MATLIST=SITES ONDE ELE
009230      *    E HET/NAO-OBS, E CRUZA A LISTA COM ELA MESMA. SE O
009240      *    PEDIGREE TEM UM SO MEMBRO (AMOSTRA AVULSA, SEM FAMILIA),
009250      *    A REGRA NAO DEPENDE DO STATUS DE DOENCA - TODO SITE HET
009260      *    ENTRA NA LISTA, DOENTE OU NAO (O CRUZAMENTO SO GERA PAR
009270      *    SE HOUVER 2 OU MAIS SITES HET, DESCARTANDO PAR COM ELE
009280      *    MESMO - ISSO JA IMPLEMENTA O MINIMO DE 2 SITES EXIGIDO).
009290      *-----------------------------------------------------------------
009300       MCK-ARCH-CAND-SOLO.
009310           MOVE ZERO TO MBR-IDX.
009320       MCK-ARCH-CAND-SOLO-MEMBRO.
009330           IF MBR-IDX >= MEMBROS-QTD
009340              GO TO MCK-ARCH-CAND-SOLO-FIM.
009350           ADD 1 TO MBR-IDX
009360           IF MEMBROS-QTD > 1
009370              IF MB-DOENCA(MBR-IDX) NOT = 2
009380                 GO TO MCK-ARCH-CAND-SOLO-MEMBRO.
009390           MOVE ZERO TO ARCH-PAT-QTD ARCH-MAT-QTD.
009400           MOVE ZERO TO SAMP-IDX.
009410       MCK-ARCH-CAND-SOLO-LOOP.
009420           IF SAMP-IDX >= ARCH-SUBSET-QTD
009430              GO TO MCK-ARCH-CAND-SOLO-CRUZAR.
009440           ADD 1 TO SAMP-IDX
009450           MOVE AS-SITEIDX(SAMP-IDX) TO SITE-IDX
009460           MOVE MBR-IDX TO ARCH-CUR-MBR
009470           PERFORM GENO-AT THRU GENO-AT-FIM
009480           IF MEMBROS-QTD = 1
009490              IF GT-CLASSE = 3
009500                 ADD 1 TO ARCH-PAT-QTD
009510                 MOVE AS-SITEIDX(SAMP-IDX) TO AP-SITEIDX(ARCH-PAT-QTD)
009520                 ADD 1 TO ARCH-MAT-QTD
009530                 MOVE AS-SITEIDX(SAMP-IDX) TO AM-SITEIDX(ARCH-MAT-QTD).
009540           IF MEMBROS-QTD > 1
009550              IF GT-CLASSE = 3 OR GT-CLASSE = 4
009560                 ADD 1 TO ARCH-PAT-QTD
009570                 MOVE AS-SITEIDX(SAMP-IDX) TO AP-SITEIDX(ARCH-PAT-QTD)
009580                 ADD 1 TO ARCH-MAT-QTD
009590                 MOVE AS-SITEIDX(SAMP-IDX) TO AM-SITEIDX(ARCH-MAT-QTD).
009600           GO TO MCK-ARCH-CAND-SOLO-LOOP.
009610       MCK-ARCH-CAND-SOLO-CRUZAR.
009620           PERFORM MCK-ARCH-CRUZAR THRU MCK-ARCH-CRUZAR-FIM.
009630           GO TO MCK-ARCH-CAND-SOLO-MEMBRO.
009640       MCK-ARCH-CAND-SOLO-FIM.
009650           EXIT.
009660      *-----------------------------------------------------------------
009670      *    MCK-ARCH-CRUZAR - CRUZA ARCH-PAT-LIST COM ARCH-MAT-LIST,
009680      *    DESCARTA PARES COM OS DOIS LADOS NO MESMO SITE E GRAVA O
009690      *    PAR NA TABELA GLOBAL DE CANDIDATOS SE AINDA NAO EXISTIR.
009700      *-----------------------------------------------------------------
009710       MCK-ARCH-CRUZAR.
009720           MOVE ZERO TO SAMP-IDX.
009730       MCK-ARCH-CRUZAR-PAT.
009740           IF SAMP-IDX >= ARCH-PAT-QTD
009750              GO TO MCK-ARCH-CRUZAR-FIM.
009760           ADD 1 TO SAMP-IDX
009770           MOVE ZERO TO MBR-IDX2.
009780       MCK-ARCH-CRUZAR-MAT.
009790           IF MBR-IDX2 >= ARCH-MAT-QTD
009800              GO TO MCK-ARCH-CRUZAR-PAT.
009810           ADD 1 TO MBR-IDX2
009820           IF AP-SITEIDX(SAMP-IDX) = AM-SITEIDX(MBR-IDX2)
009830              GO TO MCK-ARCH-CRUZAR-MAT.
009840           PERFORM MCK-ARCH-GRAVA-CAND.
009850           GO TO MCK-ARCH-CRUZAR-MAT.
009860       MCK-ARCH-CRUZAR-FIM.
009870           EXIT.
009880      *-----------------------------------------------------------------
009890      *    MCK-ARCH-GRAVA-CAND - ACRESCENTA O PAR CORRENTE A TABELA
009900      *    DE CANDIDATOS SE AINDA NAO ESTIVER LA (EM QUALQUER ORDEM)
009910      *-----------------------------------------------------------------
009920       MCK-ARCH-GRAVA-CAND.
009930           MOVE ZERO TO MBR-IDX.
009940       MCK-ARCH-GRAVA-CAND-LOOP.
009950           IF MBR-IDX >= ARCH-CAND-QTD
009960              GO TO MCK-ARCH-GRAVA-CAND-NOVO.
009970           ADD 1 TO MBR-IDX
009980           IF (AC-PAT(MBR-IDX) = AP-SITEIDX(SAMP-IDX) AND
009990               AC-MAT(MBR-IDX) = AM-SITEIDX(MBR-IDX2)) OR
010000              (AC-PAT(MBR-IDX) = AM-SITEIDX(MBR-IDX2) AND
010010               AC-MAT(MBR-IDX) = AP-SITEIDX(SAMP-IDX))
010020              GO TO MCK-ARCH-GRAVA-CAND-FIM.
010030           GO TO MCK-ARCH-GRAVA-CAND-LOOP.
010040       MCK-ARCH-GRAVA-CAND-NOVO.
010050           IF ARCH-CAND-QTD >= 600
010060              GO TO MCK-ARCH-GRAVA-CAND-FIM.
010070           ADD 1 TO ARCH-CAND-QTD
010080           MOVE AP-SITEIDX(SAMP-IDX)  TO AC-PAT(ARCH-CAND-QTD)
010090           MOVE AM-SITEIDX(MBR-IDX2) TO AC-MAT(ARCH-CAND-QTD).
010100       MCK-ARCH-GRAVA-CAND-FIM.
010110           EXIT.
010120      *-----------------------------------------------------------------
010130      *    MCK-ARCH-TESTAR - VALIDA CADA CANDIDATO CONTRA TODOS OS
010140      *    AFETADOS (GENOTIPO PROPRIO, GENOTIPO DOS PAIS RESOLVIDOS E
010150      *    IRMAOS NAO-AFETADOS QUE COMPARTILHAM OS DOIS PAIS - VIA
010160      *    MCK-ARCH-TESTAR-IRMAO) E DEPOIS CONTRA TODOS OS NAO-AFETADOS
010170      *    DO PEDIGREE INTEIRO (MCK-ARCH-TESTAR-NAO), ACEITANDO OS DOIS
010180      *    SITES DO PAR QUANDO PASSA NAS DUAS ETAPAS.
010190      *-----------------------------------------------------------------
010200       MCK-ARCH-TESTAR.
010210           MOVE ZERO TO SAMP-IDX.
010220       MCK-ARCH-TESTAR-LOOP.
010230           IF SAMP-IDX >= ARCH-CAND-QTD
010240              GO TO MCK-ARCH-TESTAR-FIM.
010250           ADD 1 TO SAMP-IDX
010260           MOVE AC-PAT(SAMP-IDX) TO ARCH-CUR-PAT
010270           MOVE AC-MAT(SAMP-IDX) TO ARCH-CUR-MAT
010280           MOVE "S" TO ARCH-OK
010290           MOVE ZERO TO MBR-IDX.
010300       MCK-ARCH-TESTAR-AFE.
010310           IF MBR-IDX >= MEMBROS-QTD
010320              GO TO MCK-ARCH-TESTAR-NAO-INI.
010330           ADD 1 TO MBR-IDX
010340           IF MB-DOENCA(MBR-IDX) NOT = 2
010350              GO TO MCK-ARCH-TESTAR-AFE.
010360           MOVE MBR-IDX TO ARCH-CUR-MBR
010370           MOVE ARCH-CUR-PAT TO SITE-IDX
010380           PERFORM GENO-AT THRU GENO-AT-FIM
010390           IF GT-CLASSE = 1 OR GT-CLASSE = 2
010400              MOVE "N" TO ARCH-OK
010410              GO TO MCK-ARCH-TESTAR-NAO-INI.
010420           MOVE ARCH-CUR-MAT TO SITE-IDX
010430           PERFORM GENO-AT THRU GENO-AT-FIM
010440           IF GT-CLASSE = 1 OR GT-CLASSE = 2
010450              MOVE "N" TO ARCH-OK
010460              GO TO MCK-ARCH-TESTAR-NAO-INI.
010470           IF MB-PAI-IDX(MBR-IDX) > 0
010480              MOVE MB-PAI-IDX(MBR-IDX) TO ARCH-CUR-MBR
010490              MOVE ARCH-CUR-PAT TO SITE-IDX
010500              PERFORM GENO-AT THRU GENO-AT-FIM
010510              IF GT-CLASSE = 1 OR GT-CLASSE = 2
010520                 MOVE "N" TO ARCH-OK
010530                 GO TO MCK-ARCH-TESTAR-NAO-INI.
010540           IF MB-MAE-IDX(MBR-IDX) > 0
010550              MOVE MB-MAE-IDX(MBR-IDX) TO ARCH-CUR-MBR
010560              MOVE ARCH-CUR-MAT TO SITE-IDX
010570              PERFORM GENO-AT THRU GENO-AT-FIM
010580              IF GT-CLASSE = 1 OR GT-CLASSE = 2
010590                 MOVE "N" TO ARCH-OK
010600                 GO TO MCK-ARCH-TESTAR-NAO-INI.
010610           IF MB-PAI-IDX(MBR-IDX) > 0 AND MB-MAE-IDX(MBR-IDX) > 0
010620              PERFORM MCK-ARCH-TESTAR-IRMAO THRU
010630                 MCK-ARCH-TESTAR-IRMAO-FIM
010640              IF ARCH-OK NOT = "S"
010650                 GO TO MCK-ARCH-TESTAR-NAO-INI.
010660           GO TO MCK-ARCH-TESTAR-AFE.
010670      *-----------------------------------------------------------------
010680      *    MCK-ARCH-TESTAR-IRMAO - NENHUM IRMAO NAO-AFETADO DO AFETADO
010690      *    MBR-IDX (MESMO PAI E MESMA MAE, OS DOIS RESOLVIDOS) PODE SER
010700      *    HET NOS DOIS SITES DO PAR AO MESMO TEMPO - SENAO O PROPRIO
010710      *    IRMAO SERIA COMPOUND HET PARA O MESMO PAR, O QUE DESMENTE A
010720      *    CAUSALIDADE DO PAR.
010730      *-----------------------------------------------------------------
010740       MCK-ARCH-TESTAR-IRMAO.
010750           MOVE ZERO TO MBR-IDX2.
010760       MCK-ARCH-TESTAR-IRMAO-LOOP.
010770           IF MBR-IDX2 >= MEMBROS-QTD
010780              GO TO MCK-ARCH-TESTAR-IRMAO-FIM.
010790           ADD 1 TO MBR-IDX2
010800           IF MB-DOENCA(MBR-IDX2) NOT = 1
010810              GO TO MCK-ARCH-TESTAR-IRMAO-LOOP.
010820           IF MB-PAI-IDX(MBR-IDX2) NOT = MB-PAI-IDX(MBR-IDX)
010830              OR MB-MAE-IDX(MBR-IDX2) NOT = MB-MAE-IDX(MBR-IDX)
010840              GO TO MCK-ARCH-TESTAR-IRMAO-LOOP.
010850           MOVE MBR-IDX2 TO ARCH-CUR-MBR
010860           MOVE ARCH-CUR-PAT TO SITE-IDX
010870           PERFORM GENO-AT THRU GENO-AT-FIM
010880           IF GT-CLASSE NOT = 3
010890              GO TO MCK-ARCH-TESTAR-IRMAO-LOOP.
010900           MOVE ARCH-CUR-MAT TO SITE-IDX
010910           PERFORM GENO-AT THRU GENO-AT-FIM
010920           IF GT-CLASSE NOT = 3
010930              GO TO MCK-ARCH-TESTAR-IRMAO-LOOP.
010940           MOVE "N" TO ARCH-OK
010950           GO TO MCK-ARCH-TESTAR-IRMAO-FIM.
010960       MCK-ARCH-TESTAR-IRMAO-FIM.
010970           EXIT.
010980       MCK-ARCH-TESTAR-NAO-INI.
010990           IF ARCH-OK NOT = "S"
011000              GO TO MCK-ARCH-TESTAR-ACEITA.
011010           MOVE ZERO TO MBR-IDX.
011020      *-----------------------------------------------------------------
011030      *    MCK-ARCH-TESTAR-NAO - NENHUM NAO-AFETADO PODE SER HOM-ALT NO
011040      *    SITE PATERNO OU NO SITE MATERNO (ISOLADAMENTE). SE ELE FOR
011050      *    HET NOS DOIS SITES E OS DOIS PAIS FOREM CONHECIDOS, REJEITA
011060      *    TAMBEM QUANDO A ORIGEM PARENTAL BATE COM A DO AFETADO - UM
011070      *    ALELO DE CADA PAI - SENAO O PROPRIO NAO-AFETADO SERIA
011080      *    COMPOUND HET PARA O MESMO PAR DE SITES.           GRG-0075
011090      *-----------------------------------------------------------------
011100       MCK-ARCH-TESTAR-NAO.
011110           IF MBR-IDX >= MEMBROS-QTD
011120              GO TO MCK-ARCH-TESTAR-ACEITA.
011130           ADD 1 TO MBR-IDX
011140           IF MB-DOENCA(MBR-IDX) NOT = 1
011150              GO TO MCK-ARCH-TESTAR-NAO.
011160           MOVE MBR-IDX TO ARCH-CUR-MBR
011170           MOVE ARCH-CUR-PAT TO SITE-IDX
011180           PERFORM GENO-AT THRU GENO-AT-FIM
011190           MOVE GT-CLASSE TO ARCH-Q-PAT
011200           MOVE ARCH-CUR-MAT TO SITE-IDX
011210           PERFORM GENO-AT THRU GENO-AT-FIM
011220           MOVE GT-CLASSE TO ARCH-Q-MAT
011230           IF ARCH-Q-PAT = 2 OR ARCH-Q-MAT = 2
011240              MOVE "N" TO ARCH-OK
011250              GO TO MCK-ARCH-TESTAR-ACEITA.
011260           IF ARCH-Q-PAT NOT = 3 OR ARCH-Q-MAT NOT = 3
011270              GO TO MCK-ARCH-TESTAR-NAO.
011280           IF MB-PAI-IDX(MBR-IDX) = ZERO OR MB-MAE-IDX(MBR-IDX) = ZERO
011290              GO TO MCK-ARCH-TESTAR-NAO.
011300           MOVE MB-PAI-IDX(MBR-IDX) TO ARCH-CUR-MBR
011310           MOVE ARCH-CUR-PAT TO SITE-IDX
011320           PERFORM GENO-AT THRU GENO-AT-FIM
011330           MOVE GT-CLASSE TO ARCH-Q-FP
011340           MOVE MB-MAE-IDX(MBR-IDX) TO ARCH-CUR-MBR
011350           MOVE ARCH-CUR-PAT TO SITE-IDX
011360           PERFORM GENO-AT THRU GENO-AT-FIM
011370           MOVE GT-CLASSE TO ARCH-Q-MP
011380           MOVE MB-PAI-IDX(MBR-IDX) TO ARCH-CUR-MBR
011390           MOVE ARCH-CUR-MAT TO SITE-IDX
011400           PERFORM GENO-AT THRU GENO-AT-FIM
011410           MOVE GT-CLASSE TO ARCH-Q-FM
011420           MOVE MB-MAE-IDX(MBR-IDX) TO ARCH-CUR-MBR
011430           MOVE ARCH-CUR-MAT TO SITE-IDX
011440           PERFORM GENO-AT THRU GENO-AT-FIM
011450           MOVE GT-CLASSE TO ARCH-Q-MM
011460           IF ARCH-Q-FP = 3 AND ARCH-Q-MP = 1 AND ARCH-Q-FM = 1
011470              AND ARCH-Q-MM = 3
011480              MOVE "N" TO ARCH-OK
011490              GO TO MCK-ARCH-TESTAR-ACEITA.
011500           IF ARCH-Q-FP = 1 AND ARCH-Q-MP = 3 AND ARCH-Q-FM = 3
011510              AND ARCH-Q-MM = 1
011520              MOVE "N" TO ARCH-OK
011530              GO TO MCK-ARCH-TESTAR-ACEITA.
011540           GO TO MCK-ARCH-TESTAR-NAO.
011550       MCK-ARCH-TESTAR-ACEITA.
011560           IF ARCH-OK = "S"
011570              MOVE "S" TO RT-SUB(ARCH-CUR-PAT, ARCH-SLOT)
011580              MOVE "S" TO RT-SUB(ARCH-CUR-MAT, ARCH-SLOT).
011590           GO TO MCK-ARCH-TESTAR-LOOP.
011600       MCK-ARCH-TESTAR-FIM.
011610           EXIT.
011620      *-----------------------------------------------------------------
011630      *    GRAVAR-RESULT - UMA LINHA POR PAR (SITE, MODO) COMPATIVEL,
011640      *    AGRUPADA POR SITE NA ORDEM DE ENTRADA, MODOS NA ORDEM
011650      *    AD / AR / XR / XD / MT / ANY
011660      *-----------------------------------------------------------------
011670       GRAVAR-RESULT.
011680           MOVE SPACES TO GREGRES-REC
011690           STRING "GREGOR RESULTADO DE HERANCA MENDELIANA - PEDIGREE "
011700                   PEDNAME-LIDO
011710              DELIMITED BY SIZE INTO GREGRES-REC
011720           WRITE GREGRES-REC
011730           MOVE ZERO TO SITE-IDX.
011740       GRAVAR-RESULT-LOOP.
011750           IF SITE-IDX >= SITE-QTD
011760              GO TO GRAVAR-RESULT-FIM.
011770           ADD 1 TO SITE-IDX
011780           MOVE ZERO TO MBR-IDX.
011790       GRAVAR-RESULT-MODO.
011800           IF MBR-IDX >= 6
011810              GO TO GRAVAR-RESULT-LOOP.
011820           ADD 1 TO MBR-IDX
011830           IF CT-MODO(SITE-IDX, MBR-IDX) = "S"
011840              MOVE SPACES TO GREGRES-REC
011850              STRING "SITE " ST-SITE-ID(SITE-IDX) "  MODO "
011860                     TB-ABREV(MBR-IDX) "  COMPATIVEL"
011870                 DELIMITED BY SIZE INTO GREGRES-REC
011880              WRITE GREGRES-REC
011890              ADD 1 TO TM-CONT(MBR-IDX).
011900           GO TO GRAVAR-RESULT-MODO.
011910       GRAVAR-RESULT-FIM.
011920           EXIT.
011930      *-----------------------------------------------------------------
011940      *    GRAVAR-TOTAIS - UMA LINHA DE TOTAL POR MODO, NA MESMA
011950      *    ORDEM AD / AR / XR / XD / MT / ANY
011960      *-----------------------------------------------------------------
011970       GRAVAR-TOTAIS.
011980           MOVE ZERO TO MBR-IDX.
011990       GRAVAR-TOTAIS-LOOP.
012000           IF MBR-IDX >= 6
012010              GO TO GRAVAR-TOTAIS-FIM.
012020           ADD 1 TO MBR-IDX
012030           MOVE SPACES TO GREGRES-REC
012040           STRING "TOTAL MODO " TB-ABREV(MBR-IDX) " = "
012050                  TM-CONT(MBR-IDX)
012060              DELIMITED BY SIZE INTO GREGRES-REC
012070           WRITE GREGRES-REC
012080           GO TO GRAVAR-TOTAIS-LOOP.
012090       GRAVAR-TOTAIS-FIM.
012100           CLOSE GREGRES.
012110           EXIT.
012120      *-----------------------------------------------------------------
012130       ROT-FIM.
012140           CLOSE PEDWRK GENIN GREGRES.
012150       ROT-FIM2.
012160           EXIT PROGRAM.
012170       ROT-FIM3.
012180           STOP RUN.
012190      *-----------------------------------------------------------------
012200       ROT-MENS.
012210           DISPLAY MENS.
012220       ROT-MENS-FIM.
012230           EXIT.
