000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. GREGWRT.
000030       AUTHOR. LUCAS DE LIMA.
000040       INSTALLATION. HOSPITAL MAINFRAME - NUCLEO DE GENETICA.
000050       DATE-WRITTEN. 08/03/1990.
000060       DATE-COMPILED.
000070       SECURITY. CONFIDENCIAL - USO INTERNO DO NUCLEO DE GENETICA.
000080      *****************************************************************
000090      *   GRAVACAO DO PEDIGREE RESOLVIDO DE VOLTA NO FORMATO PED      *
000100      *                                                               *
000110      *   LE OS MEMBROS GRAVADOS POR GREGPED EM PEDWRK (JA COM PAI E  *
000120      *   MAE RESOLVIDOS POR INDICE) E RECOMPOE CADA LINHA NO FORMATO *
000130      *   PED (PEDIGREE / PESSOA / PAI / MAE / SEXO / DOENCA),        *
000140      *   TROCANDO OS INDICES DE VOLTA PELOS NOMES OU POR "0" QUANDO  *
000150      *   NAO HOUVER PAI OU MAE. AS COLUNAS EXTRAS DO ARQUIVO PED     *
000160      *   ORIGINAL NAO ATRAVESSAM O ARQUIVO PEDWRK E POR ISSO NAO SAO *
000170      *   REPETIDAS AQUI - SO AS SEIS COLUNAS PADRAO DO FORMATO PED.  *
000180      *****************************************************************
000190      *----------------------------------------------------------------
000200      *   HISTORICO DE ALTERACOES
000210      *----------------------------------------------------------------
000220      *   03/08/1990  MSF  GRG-0030  1A VERSAO - GRAVA O PEDOUT   GRG0030
000230      *   27/10/1992  MSF  GRG-0039  TROCA DE INDICE POR NOME NA  GRG0039
000240      *                              SAIDA (PAI/MAE)
000250      *   15/05/1994  JCB  GRG-0043  CORRIGIDO ESPACAMENTO ENTRE  GRG0043
000260      *                              CAMPOS QUANDO NOME TEM BRANCOS
000270      *   09/01/1996  JCB  GRG-0048  CONTADOR DE LINHAS NO        GRG0048
000280      *                              RODAPE DO RELATORIO DE CONFERENCIA
000290      *   22/11/1998  JCB  GRG-0056  VIRADA DO ANO 2000           GRG0056
000300      *                              DE DATA NESTE PROGRAMA, SO
000310      *                              CONFIRMADO EM REVISAO
000320      *   18/01/1999  JCB  GRG-0057  TESTE Y2K CONCLUIDO          GRG0057
000330      *   12/09/2003  VHP  GRG-0065  PASSOU A GRAVAR O PEDOUT     GRG0065
000340      *                              (RELATORIO DE CONFERENCIA)
000350      *   14/04/2006  RSA  GRG-0075  TIRADO O RELATORIO DE        GRG0075
000360      *                              CONFERENCIA (CABECALHO/RODAPE
000370      *                              E QUEBRA DE PAGINA); PEDOUT
000380      *                              PASSA A SER SO O PED DE SAIDA,
000390      *                              CAMPOS SEPARADOS POR TAB
000400      *   02/02/2013  CRP  GRG-0085  88-NIVEIS EM MB-SEXO/DOENCA  GRG0085
000410      *----------------------------------------------------------------
000420       ENVIRONMENT DIVISION.
000430       CONFIGURATION SECTION.
000440       SOURCE-COMPUTER. IBM-370.
000450       OBJECT-COMPUTER. IBM-370.
000460       SPECIAL-NAMES.
000470           UPSI-0 IS GRG-TRACE-SW
000480           C01    IS TOP-OF-FORM
000490           CLASS GRG-DIGITO IS "0" THRU "9".
000500       INPUT-OUTPUT SECTION.
000510       FILE-CONTROL.
000520           SELECT PEDWRK  ASSIGN TO DISK
000530                  ORGANIZATION IS LINE SEQUENTIAL
000540                  FILE STATUS  IS ST-ERRO.
000550           SELECT PEDOUT  ASSIGN TO DISK
000560                  ORGANIZATION IS LINE SEQUENTIAL
000570                  FILE STATUS  IS ST-ERRO.
000580      *-----------------------------------------------------------------
000590       DATA DIVISION.
000600       FILE SECTION.
000610       FD  PEDWRK
000620               LABEL RECORD IS STANDARD
000630               VALUE OF FILE-ID IS "PEDWRK.DAT".
000640       01  PEDWRK-REC             PIC X(80).
000650      *-----------------------------------------------------------------
000660       FD  PEDOUT
000670               LABEL RECORD IS STANDARD
000680               VALUE OF FILE-ID IS "PEDOUT.DAT".
000690       01  PEDOUT-REC              PIC X(100).
000700      *-----------------------------------------------------------------
000710       WORKING-STORAGE SECTION.
000720       77  W-SEL      PIC 9(01) COMP VALUE ZEROS.
000730       77  W-CONT     PIC 9(06) COMP VALUE ZEROS.
000740       77  ST-ERRO    PIC X(02) VALUE "00".
000750       77  W-ACT      PIC 9(02) COMP VALUE ZEROS.
000760       77  MENS       PIC X(60) VALUE SPACES.
000770       77  LIMPA      PIC X(60) VALUE SPACES.
000780      *-----------------------------------------------------------------
000790      *    CABECALHO FIXO DO PEDOUT - FORMATO PED PADRAO (6 COLUNAS,
000800      *    SEPARADAS POR TAB), CONFORME O LAYOUT DE ENTRADA DO GREGPED
000810      *-----------------------------------------------------------------
000820       01  PED-CABEC.
000830           03  PC-TAG       PIC X(09) VALUE "#PEDIGREE".
000840           03  PC-TAB1      PIC X(01) VALUE X"09".
000850           03  PC-NAME      PIC X(04) VALUE "NAME".
000860           03  PC-TAB2      PIC X(01) VALUE X"09".
000870           03  PC-FATHER    PIC X(06) VALUE "FATHER".
000880           03  PC-TAB3      PIC X(01) VALUE X"09".
000890           03  PC-MOTHER    PIC X(06) VALUE "MOTHER".
000900           03  PC-TAB4      PIC X(01) VALUE X"09".
000910           03  PC-SEX       PIC X(03) VALUE "SEX".
000920           03  PC-TAB5      PIC X(01) VALUE X"09".
000930           03  PC-DISEASE   PIC X(07) VALUE "DISEASE".
000940           03  FILLER       PIC X(01) VALUE SPACE.
000950      *
000960      *    VISAO EM BLOCO UNICO, PARA GRAVACAO DIRETA NO PEDOUT
000970       01  PED-CABEC-LINHA REDEFINES PED-CABEC PIC X(41).
000980      *-----------------------------------------------------------------
000990      *    CABECALHO E DETALHES LIDOS DO PEDWRK
001000      *-----------------------------------------------------------------
001010       01  PW-PEDNAME          PIC X(30).
001020       01  MEMBROS-QTD         PIC 9(04) COMP VALUE ZERO.
001030       01  MBR-TAB.
001040           03  MB-ENTRY OCCURS 500 TIMES.
001050               05  MB-NOME     PIC X(30).
001060               05  MB-PAI-IDX  PIC 9(04) COMP.
001070               05  MB-MAE-IDX  PIC 9(04) COMP.
001080               05  MB-SEXO     PIC 9(01).
001090                   88  MB-MASCULINO     VALUE 1.
001100                   88  MB-FEMININO      VALUE 2.
001110               05  MB-DOENCA   PIC 9(01).
001120                   88  MB-NAO-AFETADO   VALUE 1.
001130                   88  MB-AFETADO       VALUE 2.
001140               05  FILLER      PIC X(08).
001150       01  MBR-IDX              PIC 9(04) COMP VALUE ZERO.
001160      *-----------------------------------------------------------------
001170      *    TABELA 3-EM-1 DE SEXO/DOENCA PARA O CODIGO DE SAIDA (PED
001180      *    USA O MESMO CODIGO NUMERICO DA ENTRADA, MAS A TABELA FICA
001190      *    AQUI PARA A CONFERENCIA DE VALOR NA LINHA DO RELATORIO)
001200      *-----------------------------------------------------------------
001210       01  TAB-SEXOX.
001220           03  FILLER   PIC X(01) VALUE "0".
001230           03  FILLER   PIC X(01) VALUE "1".
001240           03  FILLER   PIC X(01) VALUE "2".
001250       01  TAB-SEXO REDEFINES TAB-SEXOX.
001260           03  TB-SEXO  PIC X(01) OCCURS 3 TIMES.
001270      *
001280      *    TABELA DE DOENCA, MESMO HABITO, PARA A CONFERENCIA DA LINHA
001290       01  TAB-DOENCAX.
001300           03  FILLER   PIC X(01) VALUE "0".
001310           03  FILLER   PIC X(01) VALUE "1".
001320           03  FILLER   PIC X(01) VALUE "2".
001330       01  TAB-DOENCA REDEFINES TAB-DOENCAX.
001340           03  TB-DOENCA PIC X(01) OCCURS 3 TIMES.
001350      *
001360      *-----------------------------------------------------------------
001370       01  W-LINHA-PED            PIC X(100).
001380       01  W-NOME-PAI             PIC X(30).
001390       01  W-NOME-MAE             PIC X(30).
001400       01  WS-TAB                 PIC X(01) VALUE X"09".
001410      *-----------------------------------------------------------------
001420       PROCEDURE DIVISION.
001430      *-----------------------------------------------------------------
001440       INICIO.
001450           PERFORM ABRIR-ARQS  THRU ABRIR-ARQS-FIM.
001460           PERFORM LER-PEDWORK THRU LER-PEDWORK-FIM.
001470           PERFORM GRAVAR-CABEC THRU GRAVAR-CABEC-FIM.
001480           PERFORM GRAVAR-LINHA THRU GRAVAR-LINHA-FIM.
001490           GO TO ROT-FIM.
001500      *-----------------------------------------------------------------
001510       ABRIR-ARQS.
001520           OPEN INPUT PEDWRK
001530           IF ST-ERRO NOT = "00"
001540              MOVE "*** ARQUIVO PEDWRK NAO ENCONTRADO ***" TO MENS
001550              PERFORM ROT-MENS THRU ROT-MENS-FIM
001560              GO TO ROT-FIM.
001570           OPEN OUTPUT PEDOUT
001580           IF ST-ERRO NOT = "00"
001590              MOVE "*** ERRO NA ABERTURA DO ARQUIVO PEDOUT ***" TO MENS
001600              PERFORM ROT-MENS THRU ROT-MENS-FIM
001610              GO TO ROT-FIM.
001620       ABRIR-ARQS-FIM.
001630           EXIT.
001640      *-----------------------------------------------------------------
001650      *    LER-PEDWORK - CARREGA O CABECALHO E OS MEMBROS DE PEDWRK
001660      *-----------------------------------------------------------------
001670       LER-PEDWORK.
001680           READ PEDWRK INTO PEDWRK-REC
001690           AT END
001700              MOVE "*** PEDWRK SEM CABECALHO ***" TO MENS
001710              PERFORM ROT-MENS THRU ROT-MENS-FIM
001720              GO TO ROT-FIM.
001730           MOVE PEDWRK-REC(5:30)  TO PW-PEDNAME
001740           MOVE PEDWRK-REC(35:4) TO MEMBROS-QTD.
001750       LER-PEDWORK-LOOP.
001760           IF MBR-IDX >= MEMBROS-QTD
001770              GO TO LER-PEDWORK-FIM.
001780           READ PEDWRK INTO PEDWRK-REC
001790           AT END
001800              MOVE "*** PEDWRK ACABOU ANTES DO ESPERADO ***" TO MENS
001810              PERFORM ROT-MENS THRU ROT-MENS-FIM
001820              GO TO ROT-FIM.
001830           ADD 1 TO MBR-IDX
001840           MOVE PEDWRK-REC(9:30)  TO MB-NOME(MBR-IDX)
001850           MOVE PEDWRK-REC(39:4) TO MB-PAI-IDX(MBR-IDX)
001860           MOVE PEDWRK-REC(43:4) TO MB-MAE-IDX(MBR-IDX)
001870           MOVE PEDWRK-REC(47:1) TO MB-SEXO(MBR-IDX)
001880           MOVE PEDWRK-REC(48:1) TO MB-DOENCA(MBR-IDX)
001890           GO TO LER-PEDWORK-LOOP.
001900       LER-PEDWORK-FIM.
001910           CLOSE PEDWRK.
001920           EXIT.
001930      *-----------------------------------------------------------------
001940      *    GRAVAR-CABEC - GRAVA A LINHA DE CABECALHO FIXA DO FORMATO
001950      *    PED, NA MESMA ORDEM DE COLUNAS LIDA PELO GREGPED.    GRG0075
001960      *-----------------------------------------------------------------
001970       GRAVAR-CABEC.
001980           WRITE PEDOUT-REC FROM PED-CABEC-LINHA.
001990       GRAVAR-CABEC-FIM.
002000           EXIT.
002010      *-----------------------------------------------------------------
002020      *    GRAVAR-LINHA - UMA LINHA POR MEMBRO, NA FORMA
002030      *    PEDIGREE-NOME-PAI-MAE-SEXO-DOENCA SEPARADA POR TAB, TROCANDO
002040      *    O INDICE DE PAI/MAE DE VOLTA PARA O NOME (OU "0" QUANDO NAO
002050      *    HOUVER PAI OU MAE RESOLVIDO).                       GRG0075
002060      *-----------------------------------------------------------------
002070       GRAVAR-LINHA.
002080           MOVE ZERO TO MBR-IDX.
002090       GRAVAR-LINHA-LOOP.
002100           IF MBR-IDX >= MEMBROS-QTD
002110              GO TO GRAVAR-LINHA-FIM.
002120           ADD 1 TO MBR-IDX
002130           IF MB-PAI-IDX(MBR-IDX) = ZERO
002140              MOVE "0" TO W-NOME-PAI
002150           ELSE
002160              MOVE MB-NOME(MB-PAI-IDX(MBR-IDX)) TO W-NOME-PAI.
002170           IF MB-MAE-IDX(MBR-IDX) = ZERO
002180              MOVE "0" TO W-NOME-MAE
002190           ELSE
002200              MOVE MB-NOME(MB-MAE-IDX(MBR-IDX)) TO W-NOME-MAE.
002210           MOVE SPACES TO W-LINHA-PED
002220           STRING PW-PEDNAME   DELIMITED BY SPACE
002230                  WS-TAB       DELIMITED BY SIZE
002240                  MB-NOME(MBR-IDX) DELIMITED BY SPACE
002250                  WS-TAB       DELIMITED BY SIZE
002260                  W-NOME-PAI   DELIMITED BY SPACE
002270                  WS-TAB       DELIMITED BY SIZE
002280                  W-NOME-MAE   DELIMITED BY SPACE
002290                  WS-TAB       DELIMITED BY SIZE
002300                  MB-SEXO(MBR-IDX)   DELIMITED BY SIZE
002310                  WS-TAB       DELIMITED BY SIZE
002320                  MB-DOENCA(MBR-IDX) DELIMITED BY SIZE
002330              INTO W-LINHA-PED
002340           MOVE W-LINHA-PED TO PEDOUT-REC
002350           WRITE PEDOUT-REC
002360           IF ST-ERRO NOT = "00"
002370              MOVE "*** ERRO NA GRAVACAO DO ARQUIVO PEDOUT ***" TO MENS
002380              PERFORM ROT-MENS THRU ROT-MENS-FIM
002390              GO TO ROT-FIM.
002400           GO TO GRAVAR-LINHA-LOOP.
002410       GRAVAR-LINHA-FIM.
002420           EXIT.
002430      *-----------------------------------------------------------------
002440       ROT-FIM.
002450           CLOSE PEDOUT.
002460       ROT-FIM2.
002470           EXIT PROGRAM.
002480       ROT-FIM3.
002490           STOP RUN.
002500      *-----------------------------------------------------------------
002510       ROT-MENS.
002520           MOVE ZEROS TO W-CONT.
002530       ROT-MENS1.
002540           DISPLAY MENS.
002550       ROT-MENS2.
002560           ADD 1 TO W-CONT
002570           IF W-CONT < 10
002580               GO TO ROT-MENS2.
002590       ROT-MENS-FIM.
002600           EXIT.




